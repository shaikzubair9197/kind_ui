000100******************************************************************
000200*    COPY BOOK.....  KDVARREC                                     *
000300*    DESCRIPTION...  BRAND VARIANT (SKU) LISTING RECORD           *
000400*                    ONE ENTRY PER ASIN, AS SUPPLIED BY THE       *
000500*                    NIGHTLY CATALOG EXTRACT.  VARIANTS SHARING   *
000600*                    THE SAME PRODUCT-NAME ARE A "FAMILY" AND     *
000700*                    ARE GUARANTEED CONSECUTIVE IN THE FILE.      *
000800*    RECORD LENGTH..  124                                        *
000900*    MAINTENANCE:                                                *
001000*    -------------------------------------------------------    *
001100*    DATE       BY    TKT/REQ    DESCRIPTION                     *
001200*    -------------------------------------------------------    *
001300*    08/14/1991 RCH   BCP-0140   ORIGINAL COPY BOOK - CARRIES     KDVARREC
001400*                     BRAND CATALOG (WAS PART OF KDCATLOG)        *
001500*    03/02/1993 RCH   BCP-0212   ADDED PRICE-PRESENT SWITCH SO    KDVARREC
001600*                     MISSING PRICE IS NOT MISREAD AS ZERO        *
001700*    11/29/1994 LRV   BCP-0255   ADDED PRIME-FLAG FOR PRIME       KDVARREC
001800*                     ELIGIBILITY REPORTING                       *
001900*    02/09/1999 RCH   BCP-Y2K1   REVIEWED FOR Y2K - NO DATE       KDVARREC
002000*                     FIELDS IN THIS RECORD, NO CHANGE REQUIRED   *
002100*    07/22/2003 TAM   BCP-0341   CLARIFIED PACK-COUNT COMMENTS -  KDVARREC
002200*                     UPSTREAM NOW RESOLVES "PACK OF 12" TEXT     *
002300*    05/05/2011 RCH   BCP-0409   NO LOGIC CHANGE - RE-KEYED FOR   KDVARREC
002400*                     NEW COMPILER LISTING FORMAT                 *
002500******************************************************************
002600 01  KD-VARIANT-RECORD.
002700     05  KDV-ASIN                    PIC X(10).
002800*        SKU IDENTIFIER - KEY FIELD - BLANK ASIN SKIPS RECORD
002900     05  KDV-PRODUCT-NAME            PIC X(40).
003000*        PRODUCT FAMILY NAME - RUNS OF EQUAL VALUES = ONE FAMILY
003100     05  KDV-CATEGORY                PIC X(20).
003200*        CATALOG CATEGORY - TREATED AS "Unknown" WHEN BLANK
003300     05  KDV-VARIANT-TITLE           PIC X(40).
003400     05  KDV-PRICE                   PIC 9(5)V99.
003500     05  KDV-PRICE-PRESENT           PIC X(01).
003600         88  KDV-PRICE-IS-PRESENT        VALUE 'Y'.
003700         88  KDV-PRICE-IS-MISSING        VALUE 'N'.
003800     05  KDV-PACK-COUNT              PIC 9(04).
003900*        UNITS PER LISTING - UPSTREAM RESOLVES FREE-TEXT PACK
004000*        SIZES ("PACK OF 12", "12 COUNT") BEFORE THIS EXTRACT IS
004100*        BUILT - ZERO OR BLANK HERE DEFAULTS TO ONE AT RUN TIME
004200     05  KDV-PRIME-FLAG              PIC X(01).
004300         88  KDV-IS-PRIME                VALUE 'Y'.
004400         88  KDV-NOT-PRIME               VALUE 'N'.
004500     05  FILLER                      PIC X(01).
