000010******************************************************************
000020*    PROGRAM.......  KDSELANL                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.      KDSELANL.
000060 AUTHOR.          L VALDEZ.
000070 INSTALLATION.    IBM-BCP.
000080 DATE-WRITTEN.    04-11-1994.
000090 DATE-COMPILED.   04-11-1994.
000100 SECURITY.        NONE.
000110******************************************************************
000120*    DESCRIPTION...  THIRD-PARTY SELLER OVERPRICING ANALYSIS.    *
000130*                    RE-READS THE SAME VARIANT/OFFER EXTRACTS AS *
000140*                    KDSUMENG AND RECOMPUTES EACH MARKETPLACE    *
000150*                    OFFER'S BASELINE DELTA TO BUILD A PER-      *
000160*                    SELLER OVERPRICING TABLE, A SELLER SKU-     *
000170*                    IMPACT TABLE, AND THE TOP-10 GOUGED LISTING *
000180*                    (FROM THE KDSUMENG GOUGED-OUT EXTRACT).     *
000190*    INPUT FILES...  VARIANTS, OFFERS, GOUGED-IN                 *
000200*    OUTPUT FILES..  SELLER-OUT                                  *
000210*    MAINTENANCE:                                                *
000220*    -------------------------------------------------------    *
000230*    DATE       BY    TKT/REQ    DESCRIPTION                     *
000240*    -------------------------------------------------------    *
000250*    04/11/1994 LRV   BCP-0250   ORIGINAL PROGRAM - PRICING DESK *KDSELANL
000260*                     WANTED A "WHO IS OVERPRICING US" TABLE     *
000270*                     SEPARATE FROM THE MAIN GOUGING SUMMARY     *
000280*    06/18/1996 RCH   BCP-0281   ADDED SELLER SKU-IMPACT TABLE   *KDSELANL
000290*    09/09/1997 TAM   BCP-0296   ADDED TOP-10 GOUGED BLOCK - WAS *KDSELANL
000300*                     A THIRD JOB STEP, FOLDED IN HERE           *
000310*    02/09/1999 RCH   BCP-Y2K1   REVIEWED FOR Y2K - WS-RUN-DATE  *KDSELANL
000320*                     ACCEPT FROM DATE IS 2-DIGIT YY, DISPLAY-   *
000330*                     ONLY, NO CENTURY MATH PERFORMED - OK       *
000340*    07/22/2003 TAM   BCP-0341   SELLER NAME COMPARES NO LONGER  *KDSELANL
000350*                     LOWER-CASE THE NAME HERE - UPSTREAM NOW    *
000360*                     NORMALIZES IT BEFORE THE EXTRACT IS BUILT  *
000370*    05/05/2011 RCH   BCP-0409   RE-KEYED FOR NEW COMPILER       *KDSELANL
000380*                     LISTING FORMAT - NO LOGIC CHANGE           *
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.   IBM-390.
000430 OBJECT-COMPUTER.   IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT VARIANTS-IN
000490         ASSIGN TO VARIANTS
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS VI-STATUS.
000520     SELECT OFFERS-IN
000530         ASSIGN TO OFFERS
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS OI-STATUS.
000560     SELECT GOUGED-IN
000570         ASSIGN TO GOUGEDOUT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS GI-STATUS.
000600     SELECT SELLER-OUT
000610         ASSIGN TO SELLERRPT
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS SO-STATUS.
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  VARIANTS-IN
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 124 CHARACTERS
000700     DATA RECORD IS VARIANTS-IN-REC.
000710 01  VARIANTS-IN-REC                 PIC X(124).
000720 FD  OFFERS-IN
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 112 CHARACTERS
000760     DATA RECORD IS OFFERS-IN-REC.
000770 01  OFFERS-IN-REC                   PIC X(112).
000780 FD  GOUGED-IN
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 170 CHARACTERS
000820     DATA RECORD IS GOUGED-IN-REC.
000830 01  GOUGED-IN-REC                   PIC X(170).
000840 FD  SELLER-OUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 132 CHARACTERS
000880     DATA RECORD IS SELLER-OUT-REC.
000890 01  SELLER-OUT-REC                  PIC X(132).
000900 WORKING-STORAGE SECTION.
000910 01  KD-VARIANT-RECORD.
000920     COPY KDVARREC.
000930 01  KD-OFFER-RECORD.
000940     COPY KDOFRREC.
000950 01  KD-GOUGED-RECORD.
000960     COPY KDGOUREC.
000970 01  WS-FILE-STATUSES.
000980     05  VI-STATUS               PIC X(02).
000990         88  VI-OK                    VALUE '00'.
001000         88  VI-EOF                   VALUE '10'.
001010     05  OI-STATUS               PIC X(02).
001020         88  OI-OK                    VALUE '00'.
001030         88  OI-EOF                   VALUE '10'.
001040     05  GI-STATUS               PIC X(02).
001050         88  GI-OK                    VALUE '00'.
001060         88  GI-EOF                   VALUE '10'.
001070     05  SO-STATUS               PIC X(02).
001080         88  SO-OK                    VALUE '00'.
001085     05  FILLER                  PIC X(02).
001090 01  WS-SWITCHES.
001100     05  WS-VARIANTS-SW          PIC X(01) VALUE 'N'.
001110         88  VARIANTS-EOF             VALUE 'Y'.
001120     05  WS-OFFERS-SW            PIC X(01) VALUE 'N'.
001130         88  OFFERS-EOF               VALUE 'Y'.
001140     05  WS-GOUGED-SW            PIC X(01) VALUE 'N'.
001150         88  GOUGED-EOF               VALUE 'Y'.
001160     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
001170         88  OFFER-IS-DUPLICATE       VALUE 'Y'.
001180     05  WS-BASELINE-SW          PIC X(01) VALUE 'N'.
001190         88  BASELINE-DEFINED         VALUE 'Y'.
001200     05  WS-SELLER-UNIT-PRES     PIC X(01) VALUE 'N'.
001210         88  SELLER-UNIT-PRESENT     VALUE 'Y'.
001220     05  WS-ASIN-FOUND-SW        PIC X(01) VALUE 'N'.
001230         88  ASIN-FOUND-IN-LIST       VALUE 'Y'.
001235     05  FILLER                  PIC X(01).
001240 01  WS-RUN-DATE                 PIC 9(06).
001245 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001246     05  WS-RUN-YY               PIC 9(02).
001247     05  WS-RUN-MM               PIC 9(02).
001248     05  WS-RUN-DD               PIC 9(02).
001250 01  WS-SUBSCRIPTS.
001260     05  WS-VAR-COUNT            PIC S9(8) COMP VALUE 0.
001270     05  WS-OFR-COUNT            PIC S9(8) COMP VALUE 0.
001280     05  WS-SLR-COUNT            PIC S9(4) COMP VALUE 0.
001290     05  WS-CAND-COUNT           PIC S9(8) COMP VALUE 0.
001300     05  WS-DUP-COUNT            PIC S9(4) COMP VALUE 0.
001310     05  WS-TOP-COUNT            PIC S9(4) COMP VALUE 0.
001320     05  WS-SORT-I               PIC S9(8) COMP VALUE 0.
001330     05  WS-SORT-J               PIC S9(8) COMP VALUE 0.
001340     05  WS-MATCH-IDX            PIC S9(8) COMP VALUE 0.
001345     05  FILLER                  PIC X(04).
001350 01  WS-SORT-HOLD-AREAS.
001360     05  WS-SLR-HOLD             PIC X(2500).
001362     05  FILLER                  PIC X(05).
001364 01  WS-SORT-HOLD-BYTES REDEFINES WS-SORT-HOLD-AREAS.
001366     05  WS-SORT-HOLD-BYTE OCCURS 2505 TIMES PIC X(01).
001370 01  WS-WORK-FIELDS.
001380     05  WS-WORK-CATEGORY        PIC X(20) VALUE SPACES.
001390     05  WS-DUP-KEY-TABLE.
001400         10  WS-DUP-KEY-ITEM OCCURS 100 TIMES
001410                             INDEXED BY DUP-IDX.
001420             15  WS-DUP-NAME     PIC X(30).
001430             15  WS-DUP-SID      PIC X(15).
001440     05  WS-COMBINED-OFFER-IDX-TABLE.
001450         10  WS-COMBINED-IDX OCCURS 100 TIMES
001460                             INDEXED BY COMB-IDX
001470                             PIC S9(8) COMP.
001480     05  WS-COMBINED-COUNT       PIC S9(4) COMP VALUE 0.
001490     05  WS-BASELINE-UNIT        PIC 9(5)V9999 VALUE 0.
001500     05  WS-BASELINE-SOURCE      PIC X(25) VALUE SPACES.
001510     05  WS-DELTA-ABS            PIC S9(5)V9999 VALUE 0.
001520     05  WS-DELTA-PCT            PIC S9(5)V99 VALUE 0.
001530     05  WS-MAIN-OFFER-IDX       PIC S9(8) COMP VALUE 0.
001540     05  WS-AMAZON-OFFER-IDX     PIC S9(8) COMP VALUE 0.
001545     05  FILLER                  PIC X(05).
001550******************************************************************
001560*    VARIANT AND OFFER TABLES - SAME SHAPE AS KDSUMENG           *
001570******************************************************************
001580 01  WS-MAX-VARIANTS             PIC S9(8) COMP VALUE 1000.
001590 01  KD-VARIANT-TABLE.
001600     05  VT-ENTRY OCCURS 1000 TIMES INDEXED BY VAR-IDX.
001610         10  VT-ASIN                 PIC X(10).
001620         10  VT-PRODUCT-NAME         PIC X(40).
001630         10  VT-CATEGORY             PIC X(20).
001640         10  VT-UNIT-PRICE           PIC 9(5)V9999.
001650         10  VT-UNIT-PRICE-SW        PIC X(01).
001660             88  VT-UNIT-PRESENT         VALUE 'Y'.
001670         10  FILLER                  PIC X(10).
001680 01  WS-MAX-OFFERS                PIC S9(8) COMP VALUE 6000.
001690 01  KD-OFFER-TABLE.
001700     05  OT-ENTRY OCCURS 6000 TIMES INDEXED BY OFR-IDX.
001710         10  OT-ASIN                 PIC X(10).
001720         10  OT-SELLER-TYPE          PIC X(01).
001730         10  OT-SELLER-NAME          PIC X(30).
001740         10  OT-SELLER-ID            PIC X(15).
001750         10  OT-PRICE                PIC 9(5)V99.
001760         10  OT-PRICE-PRES           PIC X(01).
001770         10  OT-DECL-UNIT-PRICE      PIC 9(5)V9999.
001780         10  OT-PACK-COUNT           PIC 9(04).
001790         10  FILLER                  PIC X(10).
001795 01  WS-OFFER-ENTRY-SCAN REDEFINES KD-OFFER-TABLE.
001797     05  OT-SCAN-ENTRY OCCURS 6000 TIMES INDEXED BY SCX
001798                             PIC X(87).
001800******************************************************************
001810*    PER-SELLER OVERPRICING TABLE - EACH SELLER CARRIES ITS OWN  *
001820*    LIST OF DISTINCT SKUs (A TWO-DIMENSION TABLE) SO TOTAL AND  *
001830*    OVERPRICED SKU COUNTS CAN BE DERIVED WITHOUT A SORT/MERGE   *
001840******************************************************************
001850 01  WS-MAX-SELLERS               PIC S9(4) COMP VALUE 400.
001860 01  WS-MAX-ASIN-PER-SELLER       PIC S9(4) COMP VALUE 150.
001870 01  KD-SELLER-TABLE.
001880     05  S2-ENTRY OCCURS 400 TIMES INDEXED BY SLR-IDX.
001890         10  S2-SELLER-NAME          PIC X(30).
001900         10  S2-ASIN-COUNT           PIC S9(4) COMP VALUE 0.
001910         10  S2-OVERPRICED-COUNT     PIC S9(4) COMP VALUE 0.
001920         10  S2-RECORD-COUNT         PIC S9(4) COMP VALUE 0.
001930         10  S2-SUM-ABS              PIC S9(7)V9999 COMP-3
001940                                     VALUE 0.
001950         10  S2-SUM-PCT              PIC S9(7)V99 COMP-3 VALUE 0.
001960         10  S2-RATE-HIGH            PIC S9(5)V99 COMP-3 VALUE 0.
001970         10  S2-AVG-ABS              PIC S9(5)V9999 COMP-3
001980                                     VALUE 0.
001990         10  S2-AVG-PCT              PIC S9(5)V99 COMP-3 VALUE 0.
002000         10  S2-ASIN-ENTRY OCCURS 150 TIMES INDEXED BY AX.
002010             15  SA-ASIN             PIC X(10).
002020             15  SA-OVERPRICED-SW    PIC X(01).
002030                 88  SA-IS-OVERPRICED    VALUE 'Y'.
002040         10  FILLER                  PIC X(05).
002050******************************************************************
002060*    GOUGED-LISTING CANDIDATE TABLE (READ FROM GOUGED-IN)        *
002070******************************************************************
002080 01  WS-MAX-CANDIDATES            PIC S9(8) COMP VALUE 3000.
002090 01  KD-CANDIDATE-TABLE.
002100     05  GC-ENTRY OCCURS 3000 TIMES INDEXED BY GCX.
002110         10  GC-ASIN                 PIC X(10).
002120         10  GC-PRODUCT-NAME         PIC X(40).
002130         10  GC-CATEGORY             PIC X(20).
002140         10  GC-SELLER-NAME          PIC X(30).
002150         10  GC-AMAZON-UNIT          PIC 9(5)V9999.
002160         10  GC-SELLER-UNIT          PIC 9(5)V9999.
002170         10  GC-DELTA-ABS            PIC S9(5)V9999.
002180         10  GC-DELTA-PCT            PIC S9(5)V99.
002190         10  GC-SOURCE               PIC X(25).
002200         10  GC-UPSTREAM-FLAG        PIC X(01).
002210         10  GC-USED-SW              PIC X(01) VALUE 'N'.
002220             88  GC-ALREADY-USED         VALUE 'Y'.
002230         10  FILLER                  PIC X(05).
002240 01  WS-MAX-TOP                   PIC S9(4) COMP VALUE 10.
002250 01  KD-TOP-TABLE.
002260     05  TP-ENTRY OCCURS 10 TIMES INDEXED BY TPX.
002270         10  TP-ASIN                 PIC X(10).
002280         10  TP-PRODUCT-NAME         PIC X(40).
002290         10  TP-CATEGORY             PIC X(20).
002300         10  TP-AMAZON-UNIT          PIC 9(5)V9999.
002310         10  TP-SELLER-UNIT          PIC 9(5)V9999.
002320         10  TP-DELTA-ABS            PIC S9(5)V9999.
002330         10  TP-DELTA-PCT            PIC S9(5)V99.
002340         10  TP-SELLER-NAME          PIC X(30).
002350         10  TP-UPSTREAM-FLAG        PIC X(01).
002355         10  FILLER                  PIC X(05).
002360******************************************************************
002370*    REPORT LINES                                                *
002380******************************************************************
002390 01  WS-HEADING-1.
002400     05  FILLER                  PIC X(40)
002410             VALUE 'KIND MARKETPLACE SELLER ANALYSIS  RUN '.
002420     05  H1-RUN-DATE             PIC 99/99/99.
002430     05  FILLER                  PIC X(84) VALUE SPACES.
002440 01  WS-HEADING-2.
002450     05  FILLER                  PIC X(40)
002460             VALUE '---------------------------------------'.
002470     05  FILLER                  PIC X(92) VALUE SPACES.
002480 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
002490 01  WS-SECTION-HEAD.
002500     05  SH-TEXT                 PIC X(50).
002510     05  FILLER                  PIC X(82) VALUE SPACES.
002520 01  WS-PRICE-HEAD.
002530     05  FILLER                  PIC X(30) VALUE 'SELLER'.
002540     05  FILLER                  PIC X(11) VALUE 'TOTAL-SKUS'.
002550     05  FILLER                  PIC X(15) VALUE 'OVERPRICED-SKUS'.
002560     05  FILLER                  PIC X(10) VALUE 'RATE%'.
002570     05  FILLER                  PIC X(15) VALUE 'AVG-DELTA-ABS'.
002580     05  FILLER                  PIC X(15) VALUE 'AVG-DELTA-PCT'.
002590     05  FILLER                  PIC X(36) VALUE SPACES.
002600 01  WS-PRICE-LINE.
002610     05  PL-SELLER               PIC X(30).
002620     05  PL-TOTAL                PIC Z(4)9.
002630     05  FILLER                  PIC X(06) VALUE SPACES.
002640     05  PL-OVERPRICED           PIC Z(4)9.
002650     05  FILLER                  PIC X(10) VALUE SPACES.
002660     05  PL-RATE                 PIC ZZ9.
002670     05  FILLER                  PIC X(07) VALUE SPACES.
002680     05  PL-AVG-ABS              PIC Z9.99.
002690     05  FILLER                  PIC X(09) VALUE SPACES.
002700     05  PL-AVG-PCT              PIC ZZ9.
002710     05  FILLER                  PIC X(40) VALUE SPACES.
002720 01  WS-IMPACT-HEAD.
002730     05  FILLER                  PIC X(30) VALUE 'SELLER'.
002740     05  FILLER                  PIC X(12) VALUE 'SKU-COUNT'.
002750     05  FILLER                  PIC X(90) VALUE SPACES.
002760 01  WS-IMPACT-LINE.
002770     05  IL-SELLER               PIC X(30).
002780     05  IL-SKU-COUNT            PIC Z(4)9.
002790     05  FILLER                  PIC X(97) VALUE SPACES.
002800 01  WS-TOP-HEAD.
002810     05  FILLER                  PIC X(11) VALUE 'ASIN'.
002820     05  FILLER                  PIC X(21) VALUE 'PRODUCT'.
002830     05  FILLER                  PIC X(16) VALUE 'CATEGORY'.
002840     05  FILLER                  PIC X(11) VALUE 'AMZN-UNIT'.
002850     05  FILLER                  PIC X(12) VALUE 'SELLER-UNIT'.
002860     05  FILLER                  PIC X(11) VALUE 'DELTA-ABS'.
002870     05  FILLER                  PIC X(10) VALUE 'DELTA-PCT'.
002880     05  FILLER                  PIC X(21) VALUE 'SELLER'.
002890     05  FILLER                  PIC X(11) VALUE 'UPSTREAM'.
002895     05  FILLER                  PIC X(08) VALUE SPACES.
002900 01  WS-TOP-LINE.
002910     05  TL-ASIN                 PIC X(11).
002920     05  TL-PRODUCT              PIC X(21).
002930     05  TL-CATEGORY             PIC X(16).
002940     05  TL-AMAZON-UNIT          PIC ZZ9.9999.
002950     05  FILLER                  PIC X(03) VALUE SPACES.
002960     05  TL-SELLER-UNIT          PIC ZZ9.9999.
002970     05  FILLER                  PIC X(04) VALUE SPACES.
002980     05  TL-DELTA-ABS            PIC -ZZ9.9999.
002990     05  FILLER                  PIC X(02) VALUE SPACES.
003000     05  TL-DELTA-PCT            PIC -ZZ9.99.
003010     05  FILLER                  PIC X(03) VALUE SPACES.
003020     05  TL-SELLER               PIC X(21).
003030     05  TL-UPSTREAM             PIC X(08).
003035     05  FILLER                  PIC X(05) VALUE SPACES.
003040 PROCEDURE DIVISION.
003050 000-MAIN-LINE.
003060     PERFORM 100-INITIALIZE THRU 100-EXIT.
003070     PERFORM 200-LOAD-VARIANTS THRU 200-EXIT.
003080     PERFORM 300-LOAD-OFFERS THRU 300-EXIT.
003090     PERFORM 400-BUILD-SELLER-TABLE THRU 400-EXIT
003100         VARYING VAR-IDX FROM 1 BY 1
003110         UNTIL VAR-IDX > WS-VAR-COUNT.
003120     PERFORM 500-SUMMARIZE-SELLERS THRU 500-EXIT
003130         VARYING SLR-IDX FROM 1 BY 1
003140         UNTIL SLR-IDX > WS-SLR-COUNT.
003150     PERFORM 550-SORT-BY-RATE THRU 550-EXIT.
003160     MOVE WS-RUN-DATE TO H1-RUN-DATE.
003170     WRITE SELLER-OUT-REC FROM WS-HEADING-1.
003180     WRITE SELLER-OUT-REC FROM WS-HEADING-2.
003190     WRITE SELLER-OUT-REC FROM WS-BLANK-LINE.
003200     MOVE 'HIGH-PRICE SELLER ANALYSIS' TO SH-TEXT.
003210     WRITE SELLER-OUT-REC FROM WS-SECTION-HEAD.
003220     WRITE SELLER-OUT-REC FROM WS-PRICE-HEAD.
003230     PERFORM 560-WRITE-PRICE-LINE THRU 560-EXIT
003240         VARYING SLR-IDX FROM 1 BY 1
003250         UNTIL SLR-IDX > WS-SLR-COUNT.
003260     PERFORM 600-SORT-BY-IMPACT THRU 600-EXIT.
003270     WRITE SELLER-OUT-REC FROM WS-BLANK-LINE.
003280     MOVE 'SELLER SKU-IMPACT TABLE' TO SH-TEXT.
003290     WRITE SELLER-OUT-REC FROM WS-SECTION-HEAD.
003300     WRITE SELLER-OUT-REC FROM WS-IMPACT-HEAD.
003310     PERFORM 610-WRITE-IMPACT-LINE THRU 610-EXIT
003320         VARYING SLR-IDX FROM 1 BY 1
003330         UNTIL SLR-IDX > WS-SLR-COUNT.
003340     PERFORM 700-LOAD-GOUGED THRU 700-EXIT.
003350     PERFORM 720-TOP10-GOUGED THRU 720-EXIT.
003360     WRITE SELLER-OUT-REC FROM WS-BLANK-LINE.
003370     MOVE 'TOP-10 GOUGED SKUs' TO SH-TEXT.
003380     WRITE SELLER-OUT-REC FROM WS-SECTION-HEAD.
003390     WRITE SELLER-OUT-REC FROM WS-TOP-HEAD.
003400     PERFORM 730-WRITE-TOP-LINE THRU 730-EXIT
003410         VARYING TPX FROM 1 BY 1
003420         UNTIL TPX > WS-TOP-COUNT.
003430     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
003440     MOVE +0 TO RETURN-CODE.
003450     GOBACK.
003460******************************************************************
003470 100-INITIALIZE.
003480     DISPLAY 'KDSELANL - KIND SELLER ANALYSIS STARTING'.
003490     ACCEPT WS-RUN-DATE FROM DATE.
003500     OPEN INPUT VARIANTS-IN.
003510     IF NOT VI-OK
003520         DISPLAY 'KDSELANL - CANNOT OPEN VARIANTS - STATUS '
003530             VI-STATUS
003540         GO TO 999-ABEND-EXIT
003550     END-IF.
003560     OPEN INPUT OFFERS-IN.
003570     IF NOT OI-OK
003580         DISPLAY 'KDSELANL - CANNOT OPEN OFFERS - STATUS '
003590             OI-STATUS
003600         GO TO 999-ABEND-EXIT
003610     END-IF.
003620     OPEN INPUT GOUGED-IN.
003630     IF NOT GI-OK
003640         DISPLAY 'KDSELANL - CANNOT OPEN GOUGED-IN - STATUS '
003650             GI-STATUS
003660         GO TO 999-ABEND-EXIT
003670     END-IF.
003680     OPEN OUTPUT SELLER-OUT.
003690     IF NOT SO-OK
003700         DISPLAY 'KDSELANL - CANNOT OPEN SELLER-OUT - STATUS '
003710             SO-STATUS
003720         GO TO 999-ABEND-EXIT
003730     END-IF.
003740 100-EXIT.
003750     EXIT.
003760******************************************************************
003770 200-LOAD-VARIANTS.
003780     PERFORM 210-READ-VARIANT THRU 210-EXIT.
003790     PERFORM 220-STORE-VARIANT THRU 220-EXIT
003800         UNTIL VARIANTS-EOF.
003810 200-EXIT.
003820     EXIT.
003830 210-READ-VARIANT.
003840     READ VARIANTS-IN INTO KD-VARIANT-RECORD
003850         AT END
003860             SET VARIANTS-EOF TO TRUE
003870         NOT AT END
003880             CONTINUE
003890     END-READ.
003900 210-EXIT.
003910     EXIT.
003920 220-STORE-VARIANT.
003930     IF KDV-ASIN = SPACES
003940         PERFORM 210-READ-VARIANT THRU 210-EXIT
003950         GO TO 220-EXIT
003960     END-IF.
003970     ADD 1 TO WS-VAR-COUNT.
003980     MOVE KDV-ASIN TO VT-ASIN (WS-VAR-COUNT).
003990     MOVE KDV-PRODUCT-NAME TO VT-PRODUCT-NAME (WS-VAR-COUNT).
004000     IF KDV-CATEGORY = SPACES
004010         MOVE 'Unknown' TO VT-CATEGORY (WS-VAR-COUNT)
004020     ELSE
004030         MOVE KDV-CATEGORY TO VT-CATEGORY (WS-VAR-COUNT)
004040     END-IF.
004050     MOVE 'N' TO VT-UNIT-PRICE-SW (WS-VAR-COUNT).
004060     MOVE 0 TO VT-UNIT-PRICE (WS-VAR-COUNT).
004070     IF KDV-PRICE-IS-PRESENT
004080         IF KDV-PACK-COUNT >= 1
004090             COMPUTE VT-UNIT-PRICE (WS-VAR-COUNT) ROUNDED =
004100                 KDV-PRICE / KDV-PACK-COUNT
004110             MOVE 'Y' TO VT-UNIT-PRICE-SW (WS-VAR-COUNT)
004120         ELSE
004130             IF KDV-PACK-COUNT = 0
004140                 COMPUTE VT-UNIT-PRICE (WS-VAR-COUNT) ROUNDED =
004150                     KDV-PRICE / 1
004160                 MOVE 'Y' TO VT-UNIT-PRICE-SW (WS-VAR-COUNT)
004170             END-IF
004180         END-IF
004190     END-IF.
004200     PERFORM 210-READ-VARIANT THRU 210-EXIT.
004210 220-EXIT.
004220     EXIT.
004230******************************************************************
004240 300-LOAD-OFFERS.
004250     PERFORM 310-READ-OFFER THRU 310-EXIT.
004260     PERFORM 320-STORE-OFFER THRU 320-EXIT
004270         UNTIL OFFERS-EOF.
004280 300-EXIT.
004290     EXIT.
004300 310-READ-OFFER.
004310     READ OFFERS-IN INTO KD-OFFER-RECORD
004320         AT END
004330             SET OFFERS-EOF TO TRUE
004340         NOT AT END
004350             CONTINUE
004360     END-READ.
004370 310-EXIT.
004380     EXIT.
004390 320-STORE-OFFER.
004400     ADD 1 TO WS-OFR-COUNT.
004410     MOVE KDO-ASIN            TO OT-ASIN (WS-OFR-COUNT).
004420     MOVE KDO-SELLER-TYPE     TO OT-SELLER-TYPE (WS-OFR-COUNT).
004430     MOVE KDO-SELLER-NAME     TO OT-SELLER-NAME (WS-OFR-COUNT).
004440     MOVE KDO-SELLER-ID       TO OT-SELLER-ID (WS-OFR-COUNT).
004450     MOVE KDO-PRICE           TO OT-PRICE (WS-OFR-COUNT).
004460     MOVE KDO-PRICE-PRESENT   TO OT-PRICE-PRES (WS-OFR-COUNT).
004470     MOVE KDO-UNIT-PRICE      TO OT-DECL-UNIT-PRICE (WS-OFR-COUNT).
004480     MOVE KDO-PACK-COUNT      TO OT-PACK-COUNT (WS-OFR-COUNT).
004490     PERFORM 310-READ-OFFER THRU 310-EXIT.
004500 320-EXIT.
004510     EXIT.
004520******************************************************************
004530*    400 - FOR EACH SKU, DEDUP/BASELINE (R1, R3) THEN SCORE EACH *
004540*    MARKETPLACE OFFER FOR THE OVERPRICING TEST (R12)            *
004550******************************************************************
004560 400-BUILD-SELLER-TABLE.
004570     PERFORM 410-BUILD-OFFER-LIST THRU 410-EXIT
004580         VARYING WS-SORT-I FROM 1 BY 1
004590         UNTIL WS-SORT-I > WS-OFR-COUNT.
004600     PERFORM 420-SELECT-BASELINE THRU 420-EXIT.
004610     PERFORM 430-SCORE-OFFER THRU 430-EXIT
004620         VARYING COMB-IDX FROM 1 BY 1
004630         UNTIL COMB-IDX > WS-COMBINED-COUNT.
004640 400-EXIT.
004650     EXIT.
004660 410-BUILD-OFFER-LIST.
004670     IF WS-SORT-I = 1
004680         MOVE 0 TO WS-COMBINED-COUNT
004690         MOVE 0 TO WS-DUP-COUNT
004700     END-IF.
004710     IF OT-ASIN (WS-SORT-I) NOT = VT-ASIN (VAR-IDX)
004720         GO TO 410-EXIT
004730     END-IF.
004740     MOVE 'N' TO WS-DUP-FOUND-SW.
004750     PERFORM 415-CHECK-DUP THRU 415-EXIT
004760         VARYING DUP-IDX FROM 1 BY 1
004770         UNTIL DUP-IDX > WS-DUP-COUNT
004780         OR OFFER-IS-DUPLICATE.
004790     IF OFFER-IS-DUPLICATE
004800         GO TO 410-EXIT
004810     END-IF.
004820     ADD 1 TO WS-DUP-COUNT.
004830     MOVE OT-SELLER-NAME (WS-SORT-I) TO WS-DUP-NAME (WS-DUP-COUNT).
004840     MOVE OT-SELLER-ID (WS-SORT-I) TO WS-DUP-SID (WS-DUP-COUNT).
004850     ADD 1 TO WS-COMBINED-COUNT.
004860     MOVE WS-SORT-I TO WS-COMBINED-IDX (WS-COMBINED-COUNT).
004870 410-EXIT.
004880     EXIT.
004890 415-CHECK-DUP.
004900     IF WS-DUP-NAME (DUP-IDX) = OT-SELLER-NAME (WS-SORT-I)
004910         AND WS-DUP-SID (DUP-IDX) = OT-SELLER-ID (WS-SORT-I)
004920         MOVE 'Y' TO WS-DUP-FOUND-SW
004930     END-IF.
004940 415-EXIT.
004950     EXIT.
004960******************************************************************
004970*    420 - SAME BASELINE RULE AS KDSUMENG (R3)                   *
004980******************************************************************
004990 420-SELECT-BASELINE.
005000     MOVE 'N' TO WS-BASELINE-SW.
005010     MOVE 0 TO WS-BASELINE-UNIT.
005020     MOVE SPACES TO WS-BASELINE-SOURCE.
005030     MOVE 0 TO WS-AMAZON-OFFER-IDX.
005040     MOVE 0 TO WS-MAIN-OFFER-IDX.
005050     PERFORM 421-FIND-MAIN-OFFERS THRU 421-EXIT
005060         VARYING COMB-IDX FROM 1 BY 1
005070         UNTIL COMB-IDX > WS-COMBINED-COUNT.
005080     IF WS-AMAZON-OFFER-IDX NOT = 0
005090         SET OFR-IDX TO WS-AMAZON-OFFER-IDX
005100         IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
005110             MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
005120             MOVE 'Y' TO WS-BASELINE-SW
005130         ELSE
005140             PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
005150             IF SELLER-UNIT-PRESENT
005160                 MOVE WS-SELLER-UNIT-PRICE TO WS-BASELINE-UNIT
005170                 MOVE 'Y' TO WS-BASELINE-SW
005180             ELSE
005190                 MOVE OT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
005200                 MOVE 'Y' TO WS-BASELINE-SW
005210             END-IF
005220         END-IF
005230     ELSE
005240         IF WS-MAIN-OFFER-IDX NOT = 0
005250             SET OFR-IDX TO WS-MAIN-OFFER-IDX
005260             IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
005270                 MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO
005280                      WS-BASELINE-UNIT
005290                 MOVE 'Y' TO WS-BASELINE-SW
005300             ELSE
005310                 PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
005320                 IF SELLER-UNIT-PRESENT
005330                     MOVE WS-SELLER-UNIT-PRICE TO WS-BASELINE-UNIT
005340                     MOVE 'Y' TO WS-BASELINE-SW
005350                 ELSE
005360                     MOVE OT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
005370                     MOVE 'Y' TO WS-BASELINE-SW
005380                 END-IF
005390             END-IF
005400         ELSE
005410             IF VT-UNIT-PRESENT (VAR-IDX)
005420                 MOVE VT-UNIT-PRICE (VAR-IDX) TO WS-BASELINE-UNIT
005430                 MOVE 'Y' TO WS-BASELINE-SW
005440             END-IF
005450         END-IF
005460     END-IF.
005470 420-EXIT.
005480     EXIT.
005490 421-FIND-MAIN-OFFERS.
005500     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
005510     IF OT-SELLER-TYPE (OFR-IDX) = 'M'
005520         IF WS-MAIN-OFFER-IDX = 0
005530             MOVE WS-COMBINED-IDX (COMB-IDX) TO WS-MAIN-OFFER-IDX
005540         END-IF
005550         IF WS-AMAZON-OFFER-IDX = 0
005560             INSPECT OT-SELLER-NAME (OFR-IDX)
005570                 TALLYING WS-SORT-J FOR ALL 'amazon'
005580             IF WS-SORT-J > 0
005590                 MOVE WS-COMBINED-IDX (COMB-IDX) TO
005600                      WS-AMAZON-OFFER-IDX
005610             END-IF
005620             MOVE 0 TO WS-SORT-J
005630         END-IF
005640     END-IF.
005650 421-EXIT.
005660     EXIT.
005670 423-COMPUTE-OFFER-UNIT.
005680     MOVE 'N' TO WS-SELLER-UNIT-PRES.
005690     MOVE 0 TO WS-SELLER-UNIT-PRICE.
005700     IF OT-PRICE-PRES (OFR-IDX) = 'Y'
005710         IF OT-PACK-COUNT (OFR-IDX) >= 1
005720             COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
005730                 OT-PRICE (OFR-IDX) / OT-PACK-COUNT (OFR-IDX)
005740             MOVE 'Y' TO WS-SELLER-UNIT-PRES
005750         ELSE
005760             IF OT-PACK-COUNT (OFR-IDX) = 0
005770                 COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
005780                     OT-PRICE (OFR-IDX) / 1
005790                 MOVE 'Y' TO WS-SELLER-UNIT-PRES
005800             END-IF
005810         END-IF
005820     END-IF.
005830 423-EXIT.
005840     EXIT.
005850******************************************************************
005860*    430 - SCORE ONE MARKETPLACE OFFER (R12) - MAIN-SELLER       *
005870*    OFFERS DO NOT PARTICIPATE IN THE SELLER-ANALYSIS TABLES     *
005880******************************************************************
005890 430-SCORE-OFFER.
005900     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
005910     IF OT-SELLER-TYPE (OFR-IDX) NOT = 'S'
005920         GO TO 430-EXIT
005930     END-IF.
005940     IF OT-SELLER-NAME (OFR-IDX) = SPACES
005950         GO TO 430-EXIT
005960     END-IF.
005970     MOVE 0 TO WS-DELTA-ABS.
005980     MOVE 0 TO WS-DELTA-PCT.
005990     IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
006000         MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-SELLER-UNIT-PRICE
006010         MOVE 'Y' TO WS-SELLER-UNIT-PRES
006020     ELSE
006030         PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
006040     END-IF.
006050     IF BASELINE-DEFINED AND SELLER-UNIT-PRESENT
006060         COMPUTE WS-DELTA-ABS ROUNDED =
006070             WS-SELLER-UNIT-PRICE - WS-BASELINE-UNIT
006080         IF WS-BASELINE-UNIT NOT = 0
006090             COMPUTE WS-DELTA-PCT ROUNDED =
006100                 WS-DELTA-ABS / WS-BASELINE-UNIT * 100
006110         END-IF
006120     END-IF.
006130     PERFORM 435-FIND-OR-ADD-SELLER THRU 435-EXIT.
006140     PERFORM 440-FIND-OR-ADD-ASIN THRU 440-EXIT.
006150*    R12 - OVERPRICED MEANS DELTA-PCT DEFINED AND POSITIVE
006160     IF WS-DELTA-PCT > 0
006170         ADD 1 TO S2-RECORD-COUNT (SLR-IDX)
006180         ADD WS-DELTA-ABS TO S2-SUM-ABS (SLR-IDX)
006190         ADD WS-DELTA-PCT TO S2-SUM-PCT (SLR-IDX)
006200         IF NOT SA-IS-OVERPRICED (AX)
006210             MOVE 'Y' TO SA-OVERPRICED-SW (AX)
006220             ADD 1 TO S2-OVERPRICED-COUNT (SLR-IDX)
006230         END-IF
006240     END-IF.
006250 430-EXIT.
006260     EXIT.
006270******************************************************************
006280 435-FIND-OR-ADD-SELLER.
006290     SET SLR-IDX TO 1.
006300     SEARCH S2-ENTRY
006310         AT END
006320             ADD 1 TO WS-SLR-COUNT
006330             SET SLR-IDX TO WS-SLR-COUNT
006340             MOVE OT-SELLER-NAME (OFR-IDX) TO
006350                  S2-SELLER-NAME (SLR-IDX)
006360         WHEN S2-SELLER-NAME (SLR-IDX) = OT-SELLER-NAME (OFR-IDX)
006370             CONTINUE
006380     END-SEARCH.
006390 435-EXIT.
006400     EXIT.
006410 440-FIND-OR-ADD-ASIN.
006420     MOVE 'N' TO WS-ASIN-FOUND-SW.
006430     SET AX TO 1.
006440     PERFORM 445-CHECK-ASIN THRU 445-EXIT
006450         VARYING AX FROM 1 BY 1
006460         UNTIL AX > S2-ASIN-COUNT (SLR-IDX)
006470         OR ASIN-FOUND-IN-LIST.
006480     IF NOT ASIN-FOUND-IN-LIST
006490         IF S2-ASIN-COUNT (SLR-IDX) < WS-MAX-ASIN-PER-SELLER
006500             ADD 1 TO S2-ASIN-COUNT (SLR-IDX)
006510             SET AX TO S2-ASIN-COUNT (SLR-IDX)
006520             MOVE VT-ASIN (VAR-IDX) TO SA-ASIN (SLR-IDX, AX)
006530             MOVE 'N' TO SA-OVERPRICED-SW (SLR-IDX, AX)
006540         END-IF
006550     END-IF.
006560 440-EXIT.
006570     EXIT.
006580 445-CHECK-ASIN.
006590     IF SA-ASIN (SLR-IDX, AX) = VT-ASIN (VAR-IDX)
006600         MOVE 'Y' TO WS-ASIN-FOUND-SW
006610     END-IF.
006620 445-EXIT.
006630     EXIT.
006640******************************************************************
006650*    500 - RATE-HIGH AND AVERAGES PER SELLER (R12)                *
006660******************************************************************
006670 500-SUMMARIZE-SELLERS.
006680     IF S2-ASIN-COUNT (SLR-IDX) = 0
006690         MOVE 0 TO S2-RATE-HIGH (SLR-IDX)
006700     ELSE
006710         COMPUTE S2-RATE-HIGH (SLR-IDX) ROUNDED =
006720             S2-OVERPRICED-COUNT (SLR-IDX) /
006730             S2-ASIN-COUNT (SLR-IDX) * 100
006740     END-IF.
006750     IF S2-RECORD-COUNT (SLR-IDX) = 0
006760         MOVE 0 TO S2-AVG-ABS (SLR-IDX)
006770         MOVE 0 TO S2-AVG-PCT (SLR-IDX)
006780     ELSE
006790         COMPUTE S2-AVG-ABS (SLR-IDX) ROUNDED =
006800             S2-SUM-ABS (SLR-IDX) / S2-RECORD-COUNT (SLR-IDX)
006810         COMPUTE S2-AVG-PCT (SLR-IDX) ROUNDED =
006820             S2-SUM-PCT (SLR-IDX) / S2-RECORD-COUNT (SLR-IDX)
006830     END-IF.
006840 500-EXIT.
006850     EXIT.
006860******************************************************************
006870*    550 - SORT SELLER TABLE DESCENDING BY (RATE-HIGH, AVG-PCT)  *
006880******************************************************************
006890 550-SORT-BY-RATE.
006900     IF WS-SLR-COUNT < 2
006910         GO TO 550-EXIT
006920     END-IF.
006930     PERFORM 552-RATE-PASS THRU 552-EXIT
006940         VARYING WS-SORT-I FROM 1 BY 1
006950         UNTIL WS-SORT-I > WS-SLR-COUNT - 1.
006960 550-EXIT.
006970     EXIT.
006980 552-RATE-PASS.
006990     PERFORM 554-RATE-SWAP THRU 554-EXIT
007000         VARYING WS-SORT-J FROM 1 BY 1
007010         UNTIL WS-SORT-J > WS-SLR-COUNT - WS-SORT-I.
007020 552-EXIT.
007030     EXIT.
007040 554-RATE-SWAP.
007050     SET SLR-IDX TO WS-SORT-J.
007060     IF S2-RATE-HIGH (SLR-IDX) < S2-RATE-HIGH (SLR-IDX + 1)
007070         MOVE S2-ENTRY (SLR-IDX) TO WS-SLR-HOLD
007080         MOVE S2-ENTRY (SLR-IDX + 1) TO S2-ENTRY (SLR-IDX)
007090         MOVE WS-SLR-HOLD TO S2-ENTRY (SLR-IDX + 1)
007100     ELSE
007110         IF S2-RATE-HIGH (SLR-IDX) = S2-RATE-HIGH (SLR-IDX + 1)
007120             AND S2-AVG-PCT (SLR-IDX) < S2-AVG-PCT (SLR-IDX + 1)
007130             MOVE S2-ENTRY (SLR-IDX) TO WS-SLR-HOLD
007140             MOVE S2-ENTRY (SLR-IDX + 1) TO S2-ENTRY (SLR-IDX)
007150             MOVE WS-SLR-HOLD TO S2-ENTRY (SLR-IDX + 1)
007160         END-IF
007170     END-IF.
007180 554-EXIT.
007190     EXIT.
007200 560-WRITE-PRICE-LINE.
007210     MOVE S2-SELLER-NAME (SLR-IDX) TO PL-SELLER.
007220     MOVE S2-ASIN-COUNT (SLR-IDX) TO PL-TOTAL.
007230     MOVE S2-OVERPRICED-COUNT (SLR-IDX) TO PL-OVERPRICED.
007240     MOVE S2-RATE-HIGH (SLR-IDX) TO PL-RATE.
007250     MOVE S2-AVG-ABS (SLR-IDX) TO PL-AVG-ABS.
007260     MOVE S2-AVG-PCT (SLR-IDX) TO PL-AVG-PCT.
007270     WRITE SELLER-OUT-REC FROM WS-PRICE-LINE.
007280 560-EXIT.
007290     EXIT.
007300******************************************************************
007310*    600 - RE-SORT THE SAME TABLE DESCENDING BY SKU-IMPACT COUNT *
007320******************************************************************
007330 600-SORT-BY-IMPACT.
007340     IF WS-SLR-COUNT < 2
007350         GO TO 600-EXIT
007360     END-IF.
007370     PERFORM 602-IMPACT-PASS THRU 602-EXIT
007380         VARYING WS-SORT-I FROM 1 BY 1
007390         UNTIL WS-SORT-I > WS-SLR-COUNT - 1.
007400 600-EXIT.
007410     EXIT.
007420 602-IMPACT-PASS.
007430     PERFORM 604-IMPACT-SWAP THRU 604-EXIT
007440         VARYING WS-SORT-J FROM 1 BY 1
007450         UNTIL WS-SORT-J > WS-SLR-COUNT - WS-SORT-I.
007460 602-EXIT.
007470     EXIT.
007480 604-IMPACT-SWAP.
007490     SET SLR-IDX TO WS-SORT-J.
007500     IF S2-ASIN-COUNT (SLR-IDX) < S2-ASIN-COUNT (SLR-IDX + 1)
007510         MOVE S2-ENTRY (SLR-IDX) TO WS-SLR-HOLD
007520         MOVE S2-ENTRY (SLR-IDX + 1) TO S2-ENTRY (SLR-IDX)
007530         MOVE WS-SLR-HOLD TO S2-ENTRY (SLR-IDX + 1)
007540     END-IF.
007550 604-EXIT.
007560     EXIT.
007570 610-WRITE-IMPACT-LINE.
007580     MOVE S2-SELLER-NAME (SLR-IDX) TO IL-SELLER.
007590     MOVE S2-ASIN-COUNT (SLR-IDX) TO IL-SKU-COUNT.
007600     WRITE SELLER-OUT-REC FROM WS-IMPACT-LINE.
007610 610-EXIT.
007620     EXIT.
007630******************************************************************
007640*    700 - LOAD THE GOUGED-OUT EXTRACT WRITTEN BY KDSUMENG       *
007650******************************************************************
007660 700-LOAD-GOUGED.
007670     PERFORM 710-READ-GOUGED THRU 710-EXIT.
007680     PERFORM 715-STORE-GOUGED THRU 715-EXIT
007690         UNTIL GOUGED-EOF.
007700 700-EXIT.
007710     EXIT.
007720 710-READ-GOUGED.
007730     READ GOUGED-IN INTO KD-GOUGED-RECORD
007740         AT END
007750             SET GOUGED-EOF TO TRUE
007760         NOT AT END
007770             CONTINUE
007780     END-READ.
007790 710-EXIT.
007800     EXIT.
007810 715-STORE-GOUGED.
007820     IF WS-CAND-COUNT < WS-MAX-CANDIDATES
007830         ADD 1 TO WS-CAND-COUNT
007840         SET GCX TO WS-CAND-COUNT
007850         MOVE KDG-ASIN TO GC-ASIN (GCX)
007860         MOVE KDG-PRODUCT-NAME TO GC-PRODUCT-NAME (GCX)
007870         MOVE KDG-CATEGORY TO GC-CATEGORY (GCX)
007880         MOVE KDG-SELLER-NAME TO GC-SELLER-NAME (GCX)
007890         MOVE KDG-AMAZON-UNIT-PRICE TO GC-AMAZON-UNIT (GCX)
007900         MOVE KDG-SELLER-UNIT-PRICE TO GC-SELLER-UNIT (GCX)
007910         MOVE KDG-PRICE-DELTA-ABS TO GC-DELTA-ABS (GCX)
007920         MOVE KDG-PRICE-DELTA-PCT TO GC-DELTA-PCT (GCX)
007930         MOVE KDG-BASELINE-SOURCE TO GC-SOURCE (GCX)
007940         MOVE KDG-UPSTREAM-FLAG TO GC-UPSTREAM-FLAG (GCX)
007950         MOVE 'N' TO GC-USED-SW (GCX)
007960     END-IF.
007970     PERFORM 710-READ-GOUGED THRU 710-EXIT.
007980 715-EXIT.
007990     EXIT.
008000******************************************************************
008010*    720 - TOP-10 GOUGED (SPEC BATCH FLOW U2) - ONLY ENTRIES      *
008020*    WITH A DEFINED BASELINE (SOURCE NOT 'none') PARTICIPATE     *
008030******************************************************************
008040 720-TOP10-GOUGED.
008050     MOVE 0 TO WS-TOP-COUNT.
008060     PERFORM 725-PICK-BEST THRU 725-EXIT
008070         VARYING WS-SORT-J FROM 1 BY 1
008080         UNTIL WS-SORT-J > WS-MAX-TOP
008090         OR WS-TOP-COUNT NOT = WS-SORT-J - 1.
008100 720-EXIT.
008110     EXIT.
008120 725-PICK-BEST.
008130     MOVE 0 TO WS-MATCH-IDX.
008140     PERFORM 727-FIND-HIGHEST THRU 727-EXIT
008150         VARYING WS-SORT-I FROM 1 BY 1
008160         UNTIL WS-SORT-I > WS-CAND-COUNT.
008170     IF WS-MATCH-IDX = 0
008180         GO TO 725-EXIT
008190     END-IF.
008200     ADD 1 TO WS-TOP-COUNT.
008210     SET GCX TO WS-MATCH-IDX.
008220     SET TPX TO WS-TOP-COUNT.
008230     MOVE GC-ASIN (GCX) TO TP-ASIN (TPX).
008240     MOVE GC-PRODUCT-NAME (GCX) TO TP-PRODUCT-NAME (TPX).
008250     MOVE GC-CATEGORY (GCX) TO TP-CATEGORY (TPX).
008260     MOVE GC-AMAZON-UNIT (GCX) TO TP-AMAZON-UNIT (TPX).
008270     MOVE GC-SELLER-UNIT (GCX) TO TP-SELLER-UNIT (TPX).
008280     MOVE GC-DELTA-ABS (GCX) TO TP-DELTA-ABS (TPX).
008290     MOVE GC-DELTA-PCT (GCX) TO TP-DELTA-PCT (TPX).
008300     MOVE GC-SELLER-NAME (GCX) TO TP-SELLER-NAME (TPX).
008310     MOVE GC-UPSTREAM-FLAG (GCX) TO TP-UPSTREAM-FLAG (TPX).
008320     MOVE 'Y' TO GC-USED-SW (WS-MATCH-IDX).
008330 725-EXIT.
008340     EXIT.
008350 727-FIND-HIGHEST.
008360     IF GC-ALREADY-USED (WS-SORT-I)
008370         GO TO 727-EXIT
008380     END-IF.
008390     IF GC-SOURCE (WS-SORT-I) = 'none'
008400         GO TO 727-EXIT
008410     END-IF.
008420     IF WS-MATCH-IDX = 0
008430         MOVE WS-SORT-I TO WS-MATCH-IDX
008440     ELSE
008450         IF GC-DELTA-PCT (WS-SORT-I) > GC-DELTA-PCT (WS-MATCH-IDX)
008460             MOVE WS-SORT-I TO WS-MATCH-IDX
008470         END-IF
008480     END-IF.
008490 727-EXIT.
008500     EXIT.
008510 730-WRITE-TOP-LINE.
008520     MOVE TP-ASIN (TPX) TO TL-ASIN.
008530     MOVE TP-PRODUCT-NAME (TPX) TO TL-PRODUCT.
008540     MOVE TP-CATEGORY (TPX) TO TL-CATEGORY.
008550     MOVE TP-AMAZON-UNIT (TPX) TO TL-AMAZON-UNIT.
008560     MOVE TP-SELLER-UNIT (TPX) TO TL-SELLER-UNIT.
008570     MOVE TP-DELTA-ABS (TPX) TO TL-DELTA-ABS.
008580     MOVE TP-DELTA-PCT (TPX) TO TL-DELTA-PCT.
008590     MOVE TP-SELLER-NAME (TPX) TO TL-SELLER.
008600     MOVE TP-UPSTREAM-FLAG (TPX) TO TL-UPSTREAM.
008610     WRITE SELLER-OUT-REC FROM WS-TOP-LINE.
008620 730-EXIT.
008630     EXIT.
008640******************************************************************
008650 900-CLOSE-FILES.
008660     CLOSE VARIANTS-IN, OFFERS-IN, GOUGED-IN, SELLER-OUT.
008670     DISPLAY 'KDSELANL - NORMAL END OF JOB'.
008680 900-EXIT.
008690     EXIT.
008700 999-ABEND-EXIT.
008710     MOVE +16 TO RETURN-CODE.
008720     GOBACK.
