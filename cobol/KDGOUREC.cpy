000100******************************************************************
000200*    COPY BOOK.....  KDGOUREC                                     *
000300*    DESCRIPTION...  GOUGED-LISTING EXTRACT RECORD - ONE PER      *
000400*                    OFFER THAT KDSUMENG SCORED AS PRICE GOUGING. *
000500*                    WRITTEN BY KDSUMENG (GOUGED-OUT FILE),       *
000600*                    RE-READ BY KDSELANL FOR THE TOP-10 GOUGED    *
000700*                    RANKING.  THESE ARE PRE-DEDUP CANDIDATES -   *
000800*                    A GIVEN (ASIN, SELLER) MAY APPEAR MORE THAN  *
000900*                    ONCE UNTIL THE CONSUMING PROGRAM RANKS THEM. *
001000*    RECORD LENGTH..  170                                        *
001100*    MAINTENANCE:                                                *
001200*    -------------------------------------------------------    *
001300*    DATE       BY    TKT/REQ    DESCRIPTION                     *
001400*    -------------------------------------------------------    *
001500*    03/02/1993 RCH   BCP-0212   ORIGINAL COPY BOOK - GOUGING     KDGOUREC
001600*                     EXTRACT WAS ADDED WHEN THE PRICING DESK     *
001700*                     ASKED FOR A TOP-N RANKING BY MARKUP          *
001800*    11/29/1994 LRV   BCP-0255   CARRIED UPSTREAM-FLAG THROUGH SO KDGOUREC
001900*                     A MANUAL "PRICE GOUGING" MARK IS VISIBLE ON *
002000*                     THE EXTRACT AS WELL AS THE SUMMARY REPORT   *
002100*    07/22/2003 TAM   BCP-0341   ADDED BASELINE-SOURCE - PRICING  KDGOUREC
002200*                     DESK WANTED TO SEE HOW THE BASELINE WAS     *
002300*                     PICKED WHEN QUESTIONING A GOUGE CALL         *
002400******************************************************************
002500 01  KD-GOUGED-RECORD.
002600     05  KDG-ASIN                    PIC X(10).
002700     05  KDG-PRODUCT-NAME            PIC X(40).
002800     05  KDG-CATEGORY                PIC X(20).
002900     05  KDG-SELLER-NAME             PIC X(30).
003000     05  KDG-AMAZON-UNIT-PRICE       PIC 9(5)V9999.
003100*        BASELINE PER-UNIT PRICE (R3)
003200     05  KDG-SELLER-UNIT-PRICE       PIC 9(5)V9999.
003300     05  KDG-PRICE-DELTA-ABS         PIC S9(5)V9999.
003400     05  KDG-PRICE-DELTA-PCT         PIC S9(5)V99.
003500     05  KDG-BASELINE-SOURCE         PIC X(25).
003600*        SEE R3 - MAIN_SELLER_AMAZON, MAIN_SELLER_FIRST_UNIT, ETC
003700     05  KDG-UPSTREAM-FLAG           PIC X(01).
003800     05  FILLER                      PIC X(10).
