000100******************************************************************
000200*    COPY BOOK.....  KDOFRREC                                     *
000300*    DESCRIPTION...  MARKETPLACE OFFER RECORD - ONE PER SELLER    *
000400*                    LISTING AGAINST AN ASIN.  CARRIES BOTH THE   *
000500*                    MAIN-SELLER (PLATFORM/BRAND) OFFER AND EVERY *
000600*                    THIRD-PARTY MARKETPLACE OFFER FOR THAT SKU.  *
000700*                    OFFERS ARRIVE IN NO GUARANTEED ORDER WITHIN  *
000800*                    AN ASIN.                                    *
000900*    RECORD LENGTH..  112 (SEE 1994 NOTE BELOW)                  *
001000*    MAINTENANCE:                                                *
001100*    -------------------------------------------------------    *
001200*    DATE       BY    TKT/REQ    DESCRIPTION                     *
001300*    -------------------------------------------------------    *
001400*    08/14/1991 RCH   BCP-0140   ORIGINAL COPY BOOK               KDOFRREC
001500*    04/03/1992 RCH   BCP-0163   ADDED UNIT-PRICE - SOME SELLERS  KDOFRREC
001600*                     DECLARE PER-UNIT PRICE DIRECTLY             *
001700*    11/29/1994 LRV   BCP-0255   ADDED RATING/SHIPS-FROM/         KDOFRREC
001800*                     AUTHORIZED-FLAG FIELDS FOR SELLER QUALITY   *
001900*                     REPORTING - REC LEN GREW FROM 90 TO 112,    *
002000*                     INTAKE JCL LRECL UPDATED SAME RUN           *
002100*    06/18/1996 RCH   BCP-0281   ADDED PRICE-FLAG - UPSTREAM      KDOFRREC
002200*                     PRICING DESK CAN NOW PRE-MARK AN OFFER      *
002300*    02/09/1999 RCH   BCP-Y2K1   REVIEWED FOR Y2K - NO DATE       KDOFRREC
002400*                     FIELDS IN THIS RECORD, NO CHANGE REQUIRED   *
002500*    07/22/2003 TAM   BCP-0341   SELLER-NAME NOW ARRIVES LOWER-   KDOFRREC
002600*                     CASED FROM UPSTREAM NORMALIZATION            *
002700******************************************************************
002800 01  KD-OFFER-RECORD.
002900     05  KDO-ASIN                    PIC X(10).
003000*        SKU THIS OFFER APPLIES TO
003100     05  KDO-SELLER-TYPE             PIC X(01).
003200         88  KDO-MAIN-SELLER             VALUE 'M'.
003300         88  KDO-MKTPLACE-SELLER         VALUE 'S'.
003400     05  KDO-SELLER-NAME             PIC X(30).
003500*        NORMALIZED (TRIMMED, LOWER-CASED) SELLER DISPLAY NAME
003600     05  KDO-SELLER-ID               PIC X(15).
003700     05  KDO-PRICE                   PIC 9(5)V99.
003800     05  KDO-PRICE-PRESENT           PIC X(01).
003900         88  KDO-PRICE-IS-PRESENT        VALUE 'Y'.
004000         88  KDO-PRICE-IS-MISSING        VALUE 'N'.
004100     05  KDO-UNIT-PRICE              PIC 9(5)V9999.
004200*        DECLARED PER-UNIT PRICE - ZERO MEANS NOT DECLARED
004300     05  KDO-PACK-COUNT              PIC 9(04).
004400     05  KDO-PRICE-FLAG              PIC X(01).
004500         88  KDO-FLAG-FAIR               VALUE 'F'.
004600         88  KDO-FLAG-SLIGHTLY-HIGH      VALUE 'S'.
004700         88  KDO-FLAG-HIGH               VALUE 'H'.
004800         88  KDO-FLAG-GOUGING            VALUE 'G'.
004900         88  KDO-FLAG-NONE               VALUE ' '.
005000     05  KDO-POS-RATING-PCT          PIC 9(03).
005100     05  KDO-POS-RATING-PRESENT      PIC X(01).
005200         88  KDO-POS-RATING-IS-PRES      VALUE 'Y'.
005300     05  KDO-RATING-STARS            PIC 9V9.
005400     05  KDO-RATING-COUNT            PIC 9(06).
005500     05  KDO-SHIPS-FROM              PIC X(20).
005600     05  KDO-AUTHORIZED-FLAG         PIC X(01).
005700         88  KDO-IS-AUTHORIZED           VALUE 'Y'.
005800         88  KDO-NOT-AUTHORIZED          VALUE 'N'.
005900     05  FILLER                      PIC X(01).
