000010******************************************************************
000020*    PROGRAM.......  KDSUMENG                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.      KDSUMENG.
000060 AUTHOR.          R CHIRINOS.
000070 INSTALLATION.    IBM-BCP.
000080 DATE-WRITTEN.    03-02-1993.
000090 DATE-COMPILED.   03-02-1993.
000100 SECURITY.        NONE.
000110******************************************************************
000120*    DESCRIPTION...  NIGHTLY MARKETPLACE PRICE-GOUGING METADATA  *
000130*                    SUMMARY ENGINE FOR THE KIND SNACKS CATALOG. *
000140*                    READS THE BRAND VARIANT (SKU) EXTRACT AND   *
000150*                    THE MAIN/MARKETPLACE OFFER EXTRACT, PICKS A *
000160*                    PER-SKU BASELINE UNIT PRICE, SCORES EVERY   *
000170*                    SURVIVING OFFER FOR PRICE GOUGING AND WRITES*
000180*                    THE GOUGED-LISTING EXTRACT PLUS THE KPI     *
000190*                    SUMMARY REPORT READ BY THE PRICING DESK.    *
000200*    INPUT FILES...  VARIANTS, OFFERS                            *
000210*    OUTPUT FILES..  GOUGED-OUT, SUMMARY-OUT                     *
000220*    MAINTENANCE:                                                *
000230*    -------------------------------------------------------    *
000240*    DATE       BY    TKT/REQ    DESCRIPTION                     *
000250*    -------------------------------------------------------    *
000260*    03/02/1993 RCH   BCP-0212   ORIGINAL PROGRAM - REPLACES THE *KDSUMENG
000270*                     MANUAL PRICING-DESK SPOT CHECK WITH A      *
000280*                     NIGHTLY BATCH GOUGING SCAN                 *
000290*    04/03/1994 RCH   BCP-0231   ADDED DECLARED UNIT-PRICE       *KDSUMENG
000300*                     PRECEDENCE OVER COMPUTED UNIT PRICE (R2)   *
000310*    11/29/1994 LRV   BCP-0255   ADDED UPSTREAM PRICE-FLAG       *KDSUMENG
000320*                     OVERRIDE - PRICING DESK CAN FORCE A CALL   *
000330*    06/18/1996 RCH   BCP-0281   ADDED RATING-TIER AND BAD-      *KDSUMENG
000340*                     SELLER PROPORTION TO THE KPI BLOCK         *
000350*    09/09/1997 TAM   BCP-0299   ADDED MARKETPLACE HEALTH SCORE  *KDSUMENG
000360*                     PER PRICING DESK REQUEST - SEE 500-COMPUTE *
000370*    02/09/1999 RCH   BCP-Y2K1   REVIEWED FOR Y2K - WS-RUN-DATE  *KDSUMENG
000380*                     ACCEPT FROM DATE IS 2-DIGIT YY, DISPLAY-   *
000390*                     ONLY, NO CENTURY MATH PERFORMED - OK       *
000400*    07/22/2003 TAM   BCP-0341   SELLER NAME COMPARES NO LONGER  *KDSUMENG
000410*                     LOWER-CASE THE NAME HERE - UPSTREAM NOW    *
000420*                     NORMALIZES IT BEFORE THE EXTRACT IS BUILT  *
000430*    05/14/2007 RCH   BCP-0378   ADDED TOP-20 GOUGED SKU BLOCK TO*KDSUMENG
000440*                     THE SUMMARY REPORT (WAS A SEPARATE JOB)    *
000450*    05/05/2011 RCH   BCP-0409   RE-KEYED FOR NEW COMPILER       *KDSUMENG
000460*                     LISTING FORMAT - NO LOGIC CHANGE           *
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   IBM-390.
000510 OBJECT-COMPUTER.   IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT VARIANTS-IN
000570         ASSIGN TO VARIANTS
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS VI-STATUS.
000600     SELECT OFFERS-IN
000610         ASSIGN TO OFFERS
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS OI-STATUS.
000640     SELECT GOUGED-OUT
000650         ASSIGN TO GOUGEDOUT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS GO-STATUS.
000680     SELECT SUMMARY-OUT
000690         ASSIGN TO SUMMARYRPT
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS SO-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  VARIANTS-IN
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 124 CHARACTERS
000780     DATA RECORD IS VARIANTS-IN-REC.
000790 01  VARIANTS-IN-REC                 PIC X(124).
000800 FD  OFFERS-IN
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 112 CHARACTERS
000840     DATA RECORD IS OFFERS-IN-REC.
000850 01  OFFERS-IN-REC                   PIC X(112).
000860 FD  GOUGED-OUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 170 CHARACTERS
000900     DATA RECORD IS GOUGED-OUT-REC.
000910 01  GOUGED-OUT-REC                  PIC X(170).
000920 FD  SUMMARY-OUT
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 132 CHARACTERS
000960     DATA RECORD IS SUMMARY-OUT-REC.
000970 01  SUMMARY-OUT-REC                 PIC X(132).
000980 WORKING-STORAGE SECTION.
000990******************************************************************
001000*    RECORD LAYOUTS COPIED FROM THE COMMON CATALOG COPY BOOKS    *
001010******************************************************************
001020 01  KD-VARIANT-RECORD.
001030     COPY KDVARREC.
001040 01  KD-OFFER-RECORD.
001050     COPY KDOFRREC.
001060 01  KD-GOUGED-RECORD.
001070     COPY KDGOUREC.
001080******************************************************************
001090*    FILE STATUS CODES                                           *
001100******************************************************************
001110 01  WS-FILE-STATUSES.
001120     05  VI-STATUS               PIC X(02).
001130         88  VI-OK                    VALUE '00'.
001140         88  VI-EOF                   VALUE '10'.
001150     05  OI-STATUS               PIC X(02).
001160         88  OI-OK                    VALUE '00'.
001170         88  OI-EOF                   VALUE '10'.
001180     05  GO-STATUS               PIC X(02).
001190         88  GO-OK                    VALUE '00'.
001200     05  SO-STATUS               PIC X(02).
001210         88  SO-OK                    VALUE '00'.
001215     05  FILLER                  PIC X(02).
001220******************************************************************
001230*    SWITCHES                                                    *
001240******************************************************************
001250 01  WS-SWITCHES.
001260     05  WS-VARIANTS-SW          PIC X(01) VALUE 'N'.
001270         88  VARIANTS-EOF             VALUE 'Y'.
001280     05  WS-OFFERS-SW            PIC X(01) VALUE 'N'.
001290         88  OFFERS-EOF               VALUE 'Y'.
001300     05  WS-CATEGORY-FOUND-SW    PIC X(01) VALUE 'N'.
001310         88  CATEGORY-FOUND           VALUE 'Y'.
001320     05  WS-SELLER-FOUND-SW      PIC X(01) VALUE 'N'.
001330         88  SELLER-FOUND             VALUE 'Y'.
001340     05  WS-UNIQ-FOUND-SW        PIC X(01) VALUE 'N'.
001350         88  UNIQ-SELLER-FOUND        VALUE 'Y'.
001360     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
001370         88  OFFER-IS-DUPLICATE       VALUE 'Y'.
001380     05  WS-BASELINE-SW          PIC X(01) VALUE 'N'.
001390         88  BASELINE-DEFINED         VALUE 'Y'.
001400     05  WS-DELTA-SW             PIC X(01) VALUE 'N'.
001410         88  DELTA-DEFINED            VALUE 'Y'.
001420     05  WS-GOUGE-SW             PIC X(01) VALUE 'N'.
001430         88  OFFER-IS-GOUGING         VALUE 'Y'.
001440     05  WS-FAIR-SW              PIC X(01) VALUE 'N'.
001450         88  OFFER-IS-FAIR            VALUE 'Y'.
001455     05  FILLER                  PIC X(01).
001460******************************************************************
001470*    RUN DATE, SUBSCRIPTS AND WORK FIELDS - ALL COUNTERS/INDEXES *
001480*    ARE COMP PER SHOP STANDARD                                  *
001490******************************************************************
001500 01  WS-RUN-DATE                 PIC 9(06).
001510 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001520     05  WS-RUN-YY               PIC 9(02).
001530     05  WS-RUN-MM               PIC 9(02).
001540     05  WS-RUN-DD               PIC 9(02).
001550 01  WS-SUBSCRIPTS.
001560     05  WS-VAR-COUNT            PIC S9(8) COMP VALUE 0.
001570     05  WS-OFR-COUNT            PIC S9(8) COMP VALUE 0.
001580     05  WS-CAT-COUNT            PIC S9(4) COMP VALUE 0.
001590     05  WS-SLR-COUNT            PIC S9(4) COMP VALUE 0.
001600     05  WS-UNQ-COUNT            PIC S9(4) COMP VALUE 0.
001610     05  WS-CAND-COUNT           PIC S9(8) COMP VALUE 0.
001620     05  WS-DUP-COUNT            PIC S9(4) COMP VALUE 0.
001630     05  WS-DUP-IDX              PIC S9(4) COMP VALUE 0.
001640     05  WS-MATCH-IDX            PIC S9(4) COMP VALUE 0.
001650     05  WS-SORT-I               PIC S9(8) COMP VALUE 0.
001660     05  WS-SORT-J               PIC S9(8) COMP VALUE 0.
001670     05  WS-TOP-COUNT            PIC S9(4) COMP VALUE 0.
001672     05  FILLER                  PIC X(02).
001675 01  WS-SORT-HOLD-AREAS.
001676     05  WS-CAT-HOLD             PIC X(75).
001677     05  WS-SLR-HOLD             PIC X(50).
001678     05  FILLER                  PIC X(05).
001679 01  WS-SORT-HOLD-BYTES REDEFINES WS-SORT-HOLD-AREAS.
001679A    05  WS-SORT-HOLD-BYTE OCCURS 130 TIMES PIC X(01).
001680 01  WS-WORK-FIELDS.
001690     05  WS-LAST-PRODUCT-NAME    PIC X(40) VALUE SPACES.
001700     05  WS-WORK-CATEGORY        PIC X(20) VALUE SPACES.
001710     05  WS-DUP-KEY-TABLE.
001720         10  WS-DUP-KEY-ITEM OCCURS 100 TIMES
001730                             INDEXED BY DUP-IDX.
001740             15  WS-DUP-NAME     PIC X(30).
001750             15  WS-DUP-SID      PIC X(15).
001760     05  WS-COMBINED-OFFER-IDX-TABLE.
001770         10  WS-COMBINED-IDX OCCURS 100 TIMES
001780                             INDEXED BY COMB-IDX
001790                             PIC S9(8) COMP.
001800     05  WS-COMBINED-COUNT       PIC S9(4) COMP VALUE 0.
001810     05  WS-VARIANT-UNIT-PRICE   PIC 9(5)V9999 VALUE 0.
001820     05  WS-VARIANT-UNIT-PRES    PIC X(01) VALUE 'N'.
001830         88  VARIANT-UNIT-PRESENT     VALUE 'Y'.
001840     05  WS-SELLER-UNIT-PRICE    PIC 9(5)V9999 VALUE 0.
001850     05  WS-SELLER-UNIT-PRES     PIC X(01) VALUE 'N'.
001860         88  SELLER-UNIT-PRESENT      VALUE 'Y'.
001870     05  WS-BASELINE-UNIT        PIC 9(5)V9999 VALUE 0.
001880     05  WS-BASELINE-SOURCE      PIC X(25) VALUE SPACES.
001890     05  WS-DELTA-ABS            PIC S9(5)V9999 VALUE 0.
001900     05  WS-DELTA-PCT            PIC S9(5)V99 VALUE 0.
001910     05  WS-MAIN-OFFER-IDX       PIC S9(8) COMP VALUE 0.
001920     05  WS-AMAZON-OFFER-IDX     PIC S9(8) COMP VALUE 0.
001930     05  WS-DIVISOR-WORK         PIC S9(9)V9999 COMP-3 VALUE 0.
001935     05  FILLER                  PIC X(05).
001940******************************************************************
001950*    VARIANT TABLE - ONE ENTRY PER SKU LOADED FROM VARIANTS      *
001960******************************************************************
001970 01  WS-MAX-VARIANTS             PIC S9(8) COMP VALUE 1000.
001980 01  KD-VARIANT-TABLE.
001990     05  VT-ENTRY OCCURS 1000 TIMES INDEXED BY VAR-IDX.
002000         10  VT-ASIN                 PIC X(10).
002010         10  VT-PRODUCT-NAME         PIC X(40).
002020         10  VT-CATEGORY             PIC X(20).
002030         10  VT-CAT-INDEX            PIC S9(4) COMP.
002040         10  VT-UNIT-PRICE           PIC 9(5)V9999.
002050         10  VT-UNIT-PRICE-SW        PIC X(01).
002060             88  VT-UNIT-PRESENT         VALUE 'Y'.
002070         10  VT-IMPACTED-SW          PIC X(01) VALUE 'N'.
002080             88  VT-SKU-IMPACTED         VALUE 'Y'.
002090         10  VT-HAS-MKT-OFFER-SW     PIC X(01) VALUE 'N'.
002100             88  VT-HAS-MKT-OFFER         VALUE 'Y'.
002110         10  FILLER                  PIC X(10).
002120******************************************************************
002130*    OFFER TABLE - ONE ENTRY PER OFFER LOADED FROM OFFERS        *
002140******************************************************************
002150 01  WS-MAX-OFFERS                PIC S9(8) COMP VALUE 6000.
002160 01  KD-OFFER-TABLE.
002170     05  OT-ENTRY OCCURS 6000 TIMES INDEXED BY OFR-IDX.
002180         10  OT-ASIN                 PIC X(10).
002190         10  OT-SELLER-TYPE          PIC X(01).
002200         10  OT-SELLER-NAME          PIC X(30).
002210         10  OT-SELLER-ID            PIC X(15).
002220         10  OT-PRICE                PIC 9(5)V99.
002230         10  OT-PRICE-PRES           PIC X(01).
002240         10  OT-DECL-UNIT-PRICE      PIC 9(5)V9999.
002250         10  OT-PRICE-FLAG           PIC X(01).
002260         10  OT-POS-RATING-PCT       PIC 9(03).
002270         10  OT-POS-RATING-PRES      PIC X(01).
002280         10  OT-RATING-STARS         PIC 9V9.
002290         10  OT-RATING-COUNT         PIC 9(06).
002300         10  OT-SHIPS-FROM           PIC X(20).
002310         10  OT-AUTHORIZED-FLAG      PIC X(01).
002320         10  FILLER                  PIC X(10).
002330******************************************************************
002340*    CATEGORY SUMMARY TABLE (R10b)                               *
002350******************************************************************
002360 01  WS-MAX-CATEGORIES            PIC S9(4) COMP VALUE 60.
002370 01  KD-CATEGORY-TABLE.
002380     05  CT-ENTRY OCCURS 60 TIMES INDEXED BY CAT-IDX.
002390         10  CT-CATEGORY             PIC X(20).
002400         10  CT-TOTAL-SKUS           PIC S9(7) COMP-3 VALUE 0.
002410         10  CT-MKT-SKUS             PIC S9(7) COMP-3 VALUE 0.
002420         10  CT-TOTAL-LISTINGS       PIC S9(7) COMP-3 VALUE 0.
002430         10  CT-GOUGED-LISTINGS      PIC S9(7) COMP-3 VALUE 0.
002440         10  CT-DELTA-COUNT          PIC S9(7) COMP-3 VALUE 0.
002450         10  CT-SUM-PCT              PIC S9(9)V99 COMP-3 VALUE 0.
002460         10  CT-SUM-ABS              PIC S9(9)V9999 COMP-3 VALUE 0.
002470         10  CT-RATE-PCT             PIC S9(5)V99 COMP-3 VALUE 0.
002480         10  FILLER                  PIC X(05).
002490******************************************************************
002500*    PER-SELLER GOUGING SUMMARY TABLE (R10b)                     *
002510******************************************************************
002520 01  WS-MAX-SELLERS               PIC S9(4) COMP VALUE 400.
002530 01  KD-SELLER-TABLE.
002540     05  ST-ENTRY OCCURS 400 TIMES INDEXED BY SLR-IDX.
002550         10  ST-SELLER-NAME          PIC X(30).
002560         10  ST-GOUGED-COUNT         PIC S9(7) COMP-3 VALUE 0.
002570         10  ST-SUM-PCT              PIC S9(9)V99 COMP-3 VALUE 0.
002580         10  ST-AVG-PCT              PIC S9(5)V99 COMP-3 VALUE 0.
002590         10  FILLER                  PIC X(05).
002600******************************************************************
002610*    UNIQUE SELLER TABLE - USED FOR THE UNIQUE-SELLER KPIs       *
002620******************************************************************
002630 01  WS-MAX-UNIQUE                PIC S9(4) COMP VALUE 400.
002640 01  KD-UNIQUE-SELLER-TABLE.
002650     05  UT-ENTRY OCCURS 400 TIMES INDEXED BY UNQ-IDX.
002660         10  UT-SELLER-NAME          PIC X(30).
002670         10  UT-IS-MKTPLACE-SW       PIC X(01).
002680             88  UT-IS-MKTPLACE          VALUE 'Y'.
002690         10  UT-IS-PLATFORM-SW       PIC X(01).
002700             88  UT-IS-PLATFORM          VALUE 'Y'.
002710         10  FILLER                  PIC X(05).
002720******************************************************************
002730*    GOUGED-LISTING CANDIDATE TABLE - HOLDS EVERY GOUGING OFFER  *
002740*    WRITTEN THIS RUN SO THE TOP-20 BLOCK CAN BE RANKED (R10)    *
002750*    WITHOUT RE-OPENING GOUGED-OUT                               *
002760******************************************************************
002770 01  WS-MAX-CANDIDATES            PIC S9(8) COMP VALUE 3000.
002780 01  KD-CANDIDATE-TABLE.
002790     05  GC-ENTRY OCCURS 3000 TIMES INDEXED BY GCX.
002800         10  GC-ASIN                 PIC X(10).
002810         10  GC-PRODUCT-NAME         PIC X(40).
002820         10  GC-CATEGORY             PIC X(20).
002830         10  GC-SELLER-NAME          PIC X(30).
002840         10  GC-AMAZON-UNIT          PIC 9(5)V9999.
002850         10  GC-SELLER-UNIT          PIC 9(5)V9999.
002860         10  GC-DELTA-ABS            PIC S9(5)V9999.
002870         10  GC-DELTA-PCT            PIC S9(5)V99.
002880         10  GC-SOURCE               PIC X(25).
002890         10  GC-UPSTREAM-FLAG        PIC X(01).
002900         10  GC-KEEP-SW              PIC X(01) VALUE 'Y'.
002910             88  GC-KEEP                 VALUE 'Y'.
002920         10  FILLER                  PIC X(05).
002930 01  WS-MAX-TOP                   PIC S9(4) COMP VALUE 20.
002940 01  KD-TOP-TABLE.
002950     05  TP-ENTRY OCCURS 20 TIMES INDEXED BY TPX.
002960         10  TP-ASIN                 PIC X(10).
002970         10  TP-PRODUCT-NAME         PIC X(40).
002980         10  TP-SELLER-NAME          PIC X(30).
002990         10  TP-AMAZON-UNIT          PIC 9(5)V9999.
003000         10  TP-SELLER-UNIT          PIC 9(5)V9999.
003010         10  TP-DELTA-ABS            PIC S9(5)V9999.
003020         10  TP-DELTA-PCT            PIC S9(5)V99.
003030         10  TP-SOURCE               PIC X(25).
003035         10  FILLER                  PIC X(05).
003040******************************************************************
003050*    GLOBAL KPI ACCUMULATORS (R7 - R9)                           *
003060******************************************************************
003070 01  WS-KPI-COUNTERS.
003080     05  WS-TOTAL-PRODUCTS       PIC S9(7) COMP-3 VALUE 0.
003090     05  WS-TOTAL-CATEGORIES     PIC S9(7) COMP-3 VALUE 0.
003100     05  WS-TOTAL-SKUS           PIC S9(7) COMP-3 VALUE 0.
003110     05  WS-TOTAL-LISTINGS       PIC S9(7) COMP-3 VALUE 0.
003120     05  WS-GOUGED-LISTINGS      PIC S9(7) COMP-3 VALUE 0.
003130     05  WS-FAIR-LISTINGS        PIC S9(7) COMP-3 VALUE 0.
003140     05  WS-SKUS-IMPACTED        PIC S9(7) COMP-3 VALUE 0.
003150     05  WS-DELTA-COUNT          PIC S9(7) COMP-3 VALUE 0.
003160     05  WS-SUM-DELTA-PCT        PIC S9(9)V99 COMP-3 VALUE 0.
003170     05  WS-SUM-DELTA-ABS        PIC S9(9)V9999 COMP-3 VALUE 0.
003180     05  WS-MAX-DELTA-PCT        PIC S9(5)V99 COMP-3 VALUE 0.
003190     05  WS-MAX-DELTA-ABS        PIC S9(5)V9999 COMP-3 VALUE 0.
003200     05  WS-RATED-COUNT          PIC S9(7) COMP-3 VALUE 0.
003210     05  WS-POOR-COUNT           PIC S9(7) COMP-3 VALUE 0.
003220     05  WS-EXCELLENT-COUNT      PIC S9(7) COMP-3 VALUE 0.
003230     05  WS-GOOD-COUNT           PIC S9(7) COMP-3 VALUE 0.
003240     05  WS-MIXED-COUNT          PIC S9(7) COMP-3 VALUE 0.
003250     05  WS-FLAG-FAIR-COUNT      PIC S9(7) COMP-3 VALUE 0.
003260     05  WS-FLAG-SHIGH-COUNT     PIC S9(7) COMP-3 VALUE 0.
003270     05  WS-FLAG-HIGH-COUNT      PIC S9(7) COMP-3 VALUE 0.
003280     05  WS-FLAG-GOUGE-COUNT     PIC S9(7) COMP-3 VALUE 0.
003290     05  WS-FLAG-NONE-COUNT      PIC S9(7) COMP-3 VALUE 0.
003295     05  FILLER                  PIC X(05).
003300 01  WS-KPI-RESULTS.
003310     05  WS-GOUGING-RATE         PIC S9(5)V99 COMP-3 VALUE 0.
003320     05  WS-SKU-IMPACT-RATE      PIC S9(5)V99 COMP-3 VALUE 0.
003330     05  WS-AVG-OVERPRICE-PCT    PIC S9(5)V99 COMP-3 VALUE 0.
003340     05  WS-AVG-OVERPRICE-ABS    PIC S9(5)V9999 COMP-3 VALUE 0.
003350     05  WS-PROP-BAD-SELLERS     PIC S9(5)V99 COMP-3 VALUE 0.
003360     05  WS-HEALTH-SCORE         PIC S9(5)V99 COMP-3 VALUE 0.
003370     05  WS-HEALTH-WORK          PIC S9(7)V9999 COMP-3 VALUE 0.
003375     05  FILLER                  PIC X(05).
003380******************************************************************
003390*    THE "AMAZON" AND PLATFORM/BRAND NAME TABLE - THREE          *
003400*    REDEFINITIONS BELOW GIVE US A FIXED LIST AND A SCAN VIEW    *
003410******************************************************************
003420 01  WS-PLATFORM-NAMES-LIST.
003430     05  FILLER                  PIC X(15) VALUE 'amazon'.
003440     05  FILLER                  PIC X(15) VALUE 'amazon.com'.
003450     05  FILLER                  PIC X(15) VALUE 'kind'.
003460     05  FILLER                  PIC X(15) VALUE 'kindsnacks'.
003470     05  FILLER                  PIC X(15) VALUE 'kind snacks'.
003480 01  WS-PLATFORM-NAMES REDEFINES WS-PLATFORM-NAMES-LIST.
003490     05  WS-PLATFORM-NAME OCCURS 5 TIMES INDEXED BY PLAT-IDX
003500                             PIC X(15).
003510******************************************************************
003520*    SUMMARY REPORT LINES                                        *
003530******************************************************************
003540 01  WS-HEADING-1.
003550     05  FILLER                  PIC X(30)
003560             VALUE 'KIND MARKETPLACE PRICE-GOUGING'.
003570     05  FILLER                  PIC X(20)
003580             VALUE ' METADATA SUMMARY'.
003590     05  FILLER                  PIC X(10) VALUE '  RUN '.
003600     05  H1-RUN-DATE             PIC 99/99/99.
003610     05  FILLER                  PIC X(64) VALUE SPACES.
003620 01  WS-HEADING-2.
003630     05  FILLER                  PIC X(40)
003640             VALUE '---------------------------------------'.
003650     05  FILLER                  PIC X(92) VALUE SPACES.
003660 01  WS-KPI-LINE.
003670     05  KL-LABEL                PIC X(40).
003680     05  KL-VALUE                PIC Z(6)9.99.
003690     05  FILLER                  PIC X(85) VALUE SPACES.
003700 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
003710 01  WS-SECTION-HEAD.
003720     05  SH-TEXT                 PIC X(50).
003730     05  FILLER                  PIC X(82) VALUE SPACES.
003740 01  WS-CATEGORY-HEAD.
003750     05  FILLER                  PIC X(20) VALUE 'CATEGORY'.
003760     05  FILLER                  PIC X(10) VALUE 'TOTAL'.
003770     05  FILLER                  PIC X(10) VALUE 'GOUGED'.
003780     05  FILLER                  PIC X(10) VALUE 'RATE%'.
003790     05  FILLER                  PIC X(12) VALUE 'AVG-PCT'.
003800     05  FILLER                  PIC X(12) VALUE 'AVG-ABS'.
003810     05  FILLER                  PIC X(58) VALUE SPACES.
003820 01  WS-CATEGORY-LINE.
003830     05  CL-CATEGORY             PIC X(20).
003840     05  CL-TOTAL                PIC Z(6)9.
003850     05  FILLER                  PIC X(03) VALUE SPACES.
003860     05  CL-GOUGED               PIC Z(6)9.
003870     05  FILLER                  PIC X(03) VALUE SPACES.
003880     05  CL-RATE                 PIC Z(3)9.99.
003890     05  FILLER                  PIC X(04) VALUE SPACES.
003900     05  CL-AVG-PCT              PIC Z(3)9.99.
003910     05  FILLER                  PIC X(04) VALUE SPACES.
003920     05  CL-AVG-ABS              PIC Z(3)9.9999.
003930     05  FILLER                  PIC X(41) VALUE SPACES.
003940 01  WS-SELLER-HEAD.
003950     05  FILLER                  PIC X(30) VALUE 'SELLER'.
003960     05  FILLER                  PIC X(18) VALUE 'GOUGED-LISTINGS'.
003970     05  FILLER                  PIC X(18) VALUE 'AVG-OVERPRICE-PCT'.
003980     05  FILLER                  PIC X(66) VALUE SPACES.
003990 01  WS-SELLER-LINE.
004000     05  SL-SELLER               PIC X(30).
004010     05  SL-GOUGED               PIC Z(6)9.
004020     05  FILLER                  PIC X(11) VALUE SPACES.
004030     05  SL-AVG-PCT              PIC Z(4)9.99.
004040     05  FILLER                  PIC X(68) VALUE SPACES.
004050 01  WS-TOP-HEAD.
004060     05  FILLER                  PIC X(11) VALUE 'ASIN'.
004070     05  FILLER                  PIC X(21) VALUE 'PRODUCT'.
004080     05  FILLER                  PIC X(21) VALUE 'SELLER'.
004090     05  FILLER                  PIC X(13) VALUE 'BASELINE'.
004100     05  FILLER                  PIC X(13) VALUE 'SELLER-UNIT'.
004110     05  FILLER                  PIC X(12) VALUE 'DELTA-ABS'.
004120     05  FILLER                  PIC X(10) VALUE 'DELTA-PCT'.
004130     05  FILLER                  PIC X(19) VALUE 'SOURCE'.
004140 01  WS-TOP-LINE.
004150     05  TL-ASIN                 PIC X(11).
004160     05  TL-PRODUCT              PIC X(21).
004170     05  TL-SELLER               PIC X(21).
004180     05  TL-BASELINE             PIC ZZ9.9999.
004190     05  FILLER                  PIC X(04) VALUE SPACES.
004200     05  TL-SELLER-UNIT          PIC ZZ9.9999.
004210     05  FILLER                  PIC X(04) VALUE SPACES.
004220     05  TL-DELTA-ABS            PIC -ZZ9.9999.
004230     05  FILLER                  PIC X(03) VALUE SPACES.
004240     05  TL-DELTA-PCT            PIC -ZZ9.99.
004250     05  FILLER                  PIC X(03) VALUE SPACES.
004260     05  TL-SOURCE               PIC X(25).
004270 PROCEDURE DIVISION.
004280 000-MAIN-LINE.
004290     PERFORM 100-INITIALIZE THRU 100-EXIT.
004300     PERFORM 200-LOAD-VARIANTS THRU 200-EXIT.
004310     PERFORM 300-LOAD-OFFERS THRU 300-EXIT.
004320     PERFORM 400-PROCESS-SKUS THRU 400-EXIT
004330         VARYING VAR-IDX FROM 1 BY 1
004340         UNTIL VAR-IDX > WS-VAR-COUNT.
004350     PERFORM 500-COMPUTE-KPIS THRU 500-EXIT.
004360     PERFORM 600-RANK-TOP-GOUGED THRU 600-EXIT.
004370     PERFORM 700-SORT-CATEGORY-TABLE THRU 700-EXIT.
004380     PERFORM 750-SORT-SELLER-TABLE THRU 750-EXIT.
004390     PERFORM 800-WRITE-SUMMARY-REPORT THRU 800-EXIT.
004400     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
004410     MOVE +0 TO RETURN-CODE.
004420     GOBACK.
004430******************************************************************
004440 100-INITIALIZE.
004450     DISPLAY 'KDSUMENG - KIND GOUGING SUMMARY ENGINE STARTING'.
004460     ACCEPT WS-RUN-DATE FROM DATE.
004470     OPEN INPUT VARIANTS-IN.
004480     IF NOT VI-OK
004490         DISPLAY 'KDSUMENG - CANNOT OPEN VARIANTS - STATUS '
004500             VI-STATUS
004510         GO TO 999-ABEND-EXIT
004520     END-IF.
004530     OPEN INPUT OFFERS-IN.
004540     IF NOT OI-OK
004550         DISPLAY 'KDSUMENG - CANNOT OPEN OFFERS - STATUS '
004560             OI-STATUS
004570         GO TO 999-ABEND-EXIT
004580     END-IF.
004590     OPEN OUTPUT GOUGED-OUT.
004600     IF NOT GO-OK
004610         DISPLAY 'KDSUMENG - CANNOT OPEN GOUGED-OUT - STATUS '
004620             GO-STATUS
004630         GO TO 999-ABEND-EXIT
004640     END-IF.
004650     OPEN OUTPUT SUMMARY-OUT.
004660     IF NOT SO-OK
004670         DISPLAY 'KDSUMENG - CANNOT OPEN SUMMARY-OUT - STATUS '
004680             SO-STATUS
004690         GO TO 999-ABEND-EXIT
004700     END-IF.
004710 100-EXIT.
004720     EXIT.
004730******************************************************************
004740*    BATCH FLOW STEP 1 - LOAD VARIANTS, BUILD CATEGORY TABLE,    *
004750*    DETECT PRODUCT FAMILY BOUNDARIES, COMPUTE VARIANT UNIT PRICE*
004760******************************************************************
004770 200-LOAD-VARIANTS.
004780     PERFORM 210-READ-VARIANT THRU 210-EXIT.
004790     PERFORM 220-STORE-VARIANT THRU 220-EXIT
004800         UNTIL VARIANTS-EOF.
004810 200-EXIT.
004820     EXIT.
004830 210-READ-VARIANT.
004840     READ VARIANTS-IN INTO KD-VARIANT-RECORD
004850         AT END
004860             SET VARIANTS-EOF TO TRUE
004870         NOT AT END
004880             CONTINUE
004890     END-READ.
004900 210-EXIT.
004910     EXIT.
004920 220-STORE-VARIANT.
004930     IF KDV-ASIN = SPACES
004940         PERFORM 210-READ-VARIANT THRU 210-EXIT
004950         GO TO 220-EXIT
004960     END-IF.
004970     IF KDV-PRODUCT-NAME NOT = WS-LAST-PRODUCT-NAME
004980         ADD 1 TO WS-TOTAL-PRODUCTS
004990         MOVE KDV-PRODUCT-NAME TO WS-LAST-PRODUCT-NAME
005000     END-IF.
005010     ADD 1 TO WS-VAR-COUNT.
005020     ADD 1 TO WS-TOTAL-SKUS.
005030     MOVE KDV-ASIN TO VT-ASIN (WS-VAR-COUNT).
005040     MOVE KDV-PRODUCT-NAME TO VT-PRODUCT-NAME (WS-VAR-COUNT).
005050     IF KDV-CATEGORY = SPACES
005060         MOVE 'Unknown' TO WS-WORK-CATEGORY
005070     ELSE
005080         MOVE KDV-CATEGORY TO WS-WORK-CATEGORY
005090     END-IF.
005100     MOVE WS-WORK-CATEGORY TO VT-CATEGORY (WS-VAR-COUNT).
005110     PERFORM 225-FIND-OR-ADD-CATEGORY THRU 225-EXIT.
005120     MOVE CAT-IDX TO VT-CAT-INDEX (WS-VAR-COUNT).
005130     ADD 1 TO CT-TOTAL-SKUS (CAT-IDX).
005140*    R2 - VARIANT UNIT PRICE - UNDEFINED WHEN PRICE MISSING OR
005150*    PACK COUNT LESS THAN ONE
005160     MOVE 'N' TO VT-UNIT-PRICE-SW.
005170     MOVE 0 TO VT-UNIT-PRICE (WS-VAR-COUNT).
005180     IF KDV-PRICE-IS-PRESENT
005190         IF KDV-PACK-COUNT >= 1
005200             COMPUTE VT-UNIT-PRICE (WS-VAR-COUNT) ROUNDED =
005210                 KDV-PRICE / KDV-PACK-COUNT
005220             MOVE 'Y' TO VT-UNIT-PRICE-SW (WS-VAR-COUNT)
005230         ELSE
005240             IF KDV-PACK-COUNT = 0
005250                 COMPUTE VT-UNIT-PRICE (WS-VAR-COUNT) ROUNDED =
005260                     KDV-PRICE / 1
005270                 MOVE 'Y' TO VT-UNIT-PRICE-SW (WS-VAR-COUNT)
005280             END-IF
005290         END-IF
005300     END-IF.
005310     MOVE 'N' TO VT-IMPACTED-SW (WS-VAR-COUNT).
005320     MOVE 'N' TO VT-HAS-MKT-OFFER-SW (WS-VAR-COUNT).
005330     PERFORM 210-READ-VARIANT THRU 210-EXIT.
005340 220-EXIT.
005350     EXIT.
005360******************************************************************
005370*    FIND CATEGORY IN THE CATEGORY TABLE OR ADD A NEW ENTRY      *
005380******************************************************************
005390 225-FIND-OR-ADD-CATEGORY.
005400     SET CAT-IDX TO 1.
005410     SEARCH CT-ENTRY
005420         AT END
005430             ADD 1 TO WS-CAT-COUNT
005440             ADD 1 TO WS-TOTAL-CATEGORIES
005450             SET CAT-IDX TO WS-CAT-COUNT
005460             MOVE WS-WORK-CATEGORY TO CT-CATEGORY (CAT-IDX)
005470         WHEN CT-CATEGORY (CAT-IDX) = WS-WORK-CATEGORY
005480             CONTINUE
005490     END-SEARCH.
005500 225-EXIT.
005510     EXIT.
005520******************************************************************
005530*    BATCH FLOW STEP 2 - LOAD OFFERS INTO AN IN-MEMORY TABLE     *
005540*    KEYED (SEARCHED) BY ASIN - NO INDEXED FILE IS NEEDED        *
005550******************************************************************
005560 300-LOAD-OFFERS.
005570     PERFORM 310-READ-OFFER THRU 310-EXIT.
005580     PERFORM 320-STORE-OFFER THRU 320-EXIT
005590         UNTIL OFFERS-EOF.
005600 300-EXIT.
005610     EXIT.
005620 310-READ-OFFER.
005630     READ OFFERS-IN INTO KD-OFFER-RECORD
005640         AT END
005650             SET OFFERS-EOF TO TRUE
005660         NOT AT END
005670             CONTINUE
005680     END-READ.
005690 310-EXIT.
005700     EXIT.
005710 320-STORE-OFFER.
005720     ADD 1 TO WS-OFR-COUNT.
005730     MOVE KDO-ASIN            TO OT-ASIN (WS-OFR-COUNT).
005740     MOVE KDO-SELLER-TYPE     TO OT-SELLER-TYPE (WS-OFR-COUNT).
005750     MOVE KDO-SELLER-NAME     TO OT-SELLER-NAME (WS-OFR-COUNT).
005760     MOVE KDO-SELLER-ID       TO OT-SELLER-ID (WS-OFR-COUNT).
005770     MOVE KDO-PRICE           TO OT-PRICE (WS-OFR-COUNT).
005780     MOVE KDO-PRICE-PRESENT   TO OT-PRICE-PRES (WS-OFR-COUNT).
005790     MOVE KDO-UNIT-PRICE      TO OT-DECL-UNIT-PRICE (WS-OFR-COUNT).
005800     MOVE KDO-PRICE-FLAG      TO OT-PRICE-FLAG (WS-OFR-COUNT).
005810     MOVE KDO-POS-RATING-PCT  TO OT-POS-RATING-PCT (WS-OFR-COUNT).
005820     MOVE KDO-POS-RATING-PRESENT
005830                              TO OT-POS-RATING-PRES (WS-OFR-COUNT).
005840     MOVE KDO-RATING-STARS    TO OT-RATING-STARS (WS-OFR-COUNT).
005850     MOVE KDO-RATING-COUNT    TO OT-RATING-COUNT (WS-OFR-COUNT).
005860     MOVE KDO-SHIPS-FROM      TO OT-SHIPS-FROM (WS-OFR-COUNT).
005870     MOVE KDO-AUTHORIZED-FLAG TO OT-AUTHORIZED-FLAG (WS-OFR-COUNT).
005880     PERFORM 310-READ-OFFER THRU 310-EXIT.
005890 320-EXIT.
005900     EXIT.
005910******************************************************************
005920*    BATCH FLOW STEP 3 - SCORE EVERY SKU                         *
005930******************************************************************
005940 400-PROCESS-SKUS.
005950     MOVE 0 TO WS-COMBINED-COUNT.
005960     MOVE 0 TO WS-DUP-COUNT.
005970     PERFORM 410-BUILD-OFFER-LIST THRU 410-EXIT
005980         VARYING WS-SORT-I FROM 1 BY 1
005990         UNTIL WS-SORT-I > WS-OFR-COUNT.
006000     PERFORM 420-SELECT-BASELINE THRU 420-EXIT.
006010     PERFORM 430-SCORE-OFFER THRU 430-EXIT
006020         VARYING COMB-IDX FROM 1 BY 1
006030         UNTIL COMB-IDX > WS-COMBINED-COUNT.
006040 400-EXIT.
006050     EXIT.
006060******************************************************************
006070*    410 - COLLECT THIS ASIN'S OFFERS, MAIN SELLER FIRST, THEN   *
006080*    MARKETPLACE, THEN DEDUP BY (SELLER-NAME, SELLER-ID),        *
006090*    KEEPING THE FIRST OCCURRENCE (R1)                           *
006100******************************************************************
006110 410-BUILD-OFFER-LIST.
006120     IF WS-SORT-I = 1
006130         MOVE 0 TO WS-COMBINED-COUNT
006140         MOVE 0 TO WS-DUP-COUNT
006150     END-IF.
006160     IF OT-ASIN (WS-SORT-I) NOT = VT-ASIN (VAR-IDX)
006170         GO TO 410-EXIT
006180     END-IF.
006190     MOVE 'N' TO WS-DUP-FOUND-SW.
006200     SET DUP-IDX TO 1.
006210     PERFORM 415-CHECK-DUP THRU 415-EXIT
006220         VARYING DUP-IDX FROM 1 BY 1
006230         UNTIL DUP-IDX > WS-DUP-COUNT
006240         OR OFFER-IS-DUPLICATE.
006250     IF OFFER-IS-DUPLICATE
006260         GO TO 410-EXIT
006270     END-IF.
006280     ADD 1 TO WS-DUP-COUNT.
006290     MOVE OT-SELLER-NAME (WS-SORT-I) TO WS-DUP-NAME (WS-DUP-COUNT).
006300     MOVE OT-SELLER-ID (WS-SORT-I) TO WS-DUP-SID (WS-DUP-COUNT).
006310     ADD 1 TO WS-COMBINED-COUNT.
006320     MOVE WS-SORT-I TO WS-COMBINED-IDX (WS-COMBINED-COUNT).
006330 410-EXIT.
006340     EXIT.
006350 415-CHECK-DUP.
006360     IF WS-DUP-NAME (DUP-IDX) = OT-SELLER-NAME (WS-SORT-I)
006370         AND WS-DUP-SID (DUP-IDX) = OT-SELLER-ID (WS-SORT-I)
006380         MOVE 'Y' TO WS-DUP-FOUND-SW
006390     END-IF.
006400 415-EXIT.
006410     EXIT.
006420******************************************************************
006430*    420 - CHOOSE THE BASELINE UNIT PRICE FOR THIS SKU (R3)      *
006440******************************************************************
006450 420-SELECT-BASELINE.
006460     MOVE 'N' TO WS-BASELINE-SW.
006470     MOVE 0 TO WS-BASELINE-UNIT.
006480     MOVE SPACES TO WS-BASELINE-SOURCE.
006490     MOVE 0 TO WS-AMAZON-OFFER-IDX.
006500     MOVE 0 TO WS-MAIN-OFFER-IDX.
006510     PERFORM 421-FIND-MAIN-OFFERS THRU 421-EXIT
006520         VARYING COMB-IDX FROM 1 BY 1
006530         UNTIL COMB-IDX > WS-COMBINED-COUNT.
006540     IF WS-AMAZON-OFFER-IDX NOT = 0
006550         SET OFR-IDX TO WS-AMAZON-OFFER-IDX
006560         IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
006570             MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
006580             MOVE 'main_seller_amazon' TO WS-BASELINE-SOURCE
006590             MOVE 'Y' TO WS-BASELINE-SW
006600         ELSE
006610             IF OT-PRICE-PRES (OFR-IDX) = 'Y' AND
006620                OT-PACK-COUNT (OFR-IDX) >= 0
006630                 PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
006640                 IF SELLER-UNIT-PRESENT
006650                     MOVE WS-SELLER-UNIT-PRICE TO WS-BASELINE-UNIT
006660                     MOVE 'main_seller_amazon' TO
006670                          WS-BASELINE-SOURCE
006680                     MOVE 'Y' TO WS-BASELINE-SW
006690                 ELSE
006700                     MOVE OT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
006710                     MOVE 'main_seller_amazon_raw' TO
006720                          WS-BASELINE-SOURCE
006730                     MOVE 'Y' TO WS-BASELINE-SW
006740                 END-IF
006750             END-IF
006760         END-IF
006770     ELSE
006780         IF WS-MAIN-OFFER-IDX NOT = 0
006790             SET OFR-IDX TO WS-MAIN-OFFER-IDX
006800             IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
006810                 MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO
006820                      WS-BASELINE-UNIT
006830                 MOVE 'main_seller_first_unit' TO
006840                      WS-BASELINE-SOURCE
006850                 MOVE 'Y' TO WS-BASELINE-SW
006860             ELSE
006870                 PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
006880                 IF SELLER-UNIT-PRESENT
006890                     MOVE WS-SELLER-UNIT-PRICE TO WS-BASELINE-UNIT
006900                     MOVE 'main_seller_first' TO WS-BASELINE-SOURCE
006910                     MOVE 'Y' TO WS-BASELINE-SW
006920                 ELSE
006930                     MOVE OT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
006940                     MOVE 'main_seller_first_raw' TO
006950                          WS-BASELINE-SOURCE
006960                     MOVE 'Y' TO WS-BASELINE-SW
006970                 END-IF
006980             END-IF
006990         ELSE
007000             IF VT-UNIT-PRESENT (VAR-IDX)
007010                 MOVE VT-UNIT-PRICE (VAR-IDX) TO WS-BASELINE-UNIT
007020                 MOVE 'variant_unit_price' TO WS-BASELINE-SOURCE
007030                 MOVE 'Y' TO WS-BASELINE-SW
007040             ELSE
007050                 MOVE 'none' TO WS-BASELINE-SOURCE
007060             END-IF
007070         END-IF
007080     END-IF.
007090 420-EXIT.
007100     EXIT.
007110 421-FIND-MAIN-OFFERS.
007120     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
007130     IF OT-SELLER-TYPE (OFR-IDX) = 'M'
007140         IF WS-MAIN-OFFER-IDX = 0
007150             MOVE WS-COMBINED-IDX (COMB-IDX) TO WS-MAIN-OFFER-IDX
007160         END-IF
007170         IF WS-AMAZON-OFFER-IDX = 0
007180             INSPECT OT-SELLER-NAME (OFR-IDX)
007190                 TALLYING WS-SORT-J FOR ALL 'amazon'
007200             IF WS-SORT-J > 0
007210                 MOVE WS-COMBINED-IDX (COMB-IDX) TO
007220                      WS-AMAZON-OFFER-IDX
007230             END-IF
007240             MOVE 0 TO WS-SORT-J
007250         END-IF
007260     END-IF.
007270 421-EXIT.
007280     EXIT.
007290******************************************************************
007300*    423 - COMPUTE AN OFFER'S UNIT PRICE PER R2 (DECLARED VALUE  *
007310*    TAKES PRECEDENCE OVER THE COMPUTED ONE - CALLER CHECKS      *
007320*    OT-DECL-UNIT-PRICE BEFORE CALLING THIS PARAGRAPH)           *
007330******************************************************************
007340 423-COMPUTE-OFFER-UNIT.
007350     MOVE 'N' TO WS-SELLER-UNIT-PRES.
007360     MOVE 0 TO WS-SELLER-UNIT-PRICE.
007370     IF OT-PRICE-PRES (OFR-IDX) = 'Y'
007380         IF OT-PACK-COUNT (OFR-IDX) >= 1
007390             COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
007400                 OT-PRICE (OFR-IDX) / OT-PACK-COUNT (OFR-IDX)
007410             MOVE 'Y' TO WS-SELLER-UNIT-PRES
007420         ELSE
007430             IF OT-PACK-COUNT (OFR-IDX) = 0
007440                 COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
007450                     OT-PRICE (OFR-IDX) / 1
007460                 MOVE 'Y' TO WS-SELLER-UNIT-PRES
007470             END-IF
007480         END-IF
007490     END-IF.
007500 423-EXIT.
007510     EXIT.
007520******************************************************************
007530*    430 - SCORE ONE SURVIVING OFFER AGAINST THE BASELINE (R4-R6)*
007540******************************************************************
007550 430-SCORE-OFFER.
007560     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
007570     IF OT-SELLER-NAME (OFR-IDX) = SPACES
007580         GO TO 430-EXIT
007590     END-IF.
007600     ADD 1 TO WS-TOTAL-LISTINGS.
007610     ADD 1 TO CT-TOTAL-LISTINGS (VT-CAT-INDEX (VAR-IDX)).
007620     PERFORM 431-TRACK-UNIQUE-SELLER THRU 431-EXIT.
007630     IF OT-SELLER-TYPE (OFR-IDX) = 'S'
007640         MOVE 'Y' TO VT-HAS-MKT-OFFER-SW (VAR-IDX)
007650     END-IF.
007660     EVALUATE TRUE
007670         WHEN OT-PRICE-FLAG (OFR-IDX) = 'F'
007680             ADD 1 TO WS-FLAG-FAIR-COUNT
007690         WHEN OT-PRICE-FLAG (OFR-IDX) = 'S'
007700             ADD 1 TO WS-FLAG-SHIGH-COUNT
007710         WHEN OT-PRICE-FLAG (OFR-IDX) = 'H'
007720             ADD 1 TO WS-FLAG-HIGH-COUNT
007730         WHEN OT-PRICE-FLAG (OFR-IDX) = 'G'
007740             ADD 1 TO WS-FLAG-GOUGE-COUNT
007750         WHEN OTHER
007760             ADD 1 TO WS-FLAG-NONE-COUNT
007770     END-EVALUATE.
007780*    R6 - RATING TIER
007790     IF OT-POS-RATING-PRES (OFR-IDX) = 'Y'
007800         ADD 1 TO WS-RATED-COUNT
007810         EVALUATE TRUE
007820             WHEN OT-POS-RATING-PCT (OFR-IDX) >= 90
007830                 ADD 1 TO WS-EXCELLENT-COUNT
007840             WHEN OT-POS-RATING-PCT (OFR-IDX) >= 75
007850                 ADD 1 TO WS-GOOD-COUNT
007860             WHEN OT-POS-RATING-PCT (OFR-IDX) >= 50
007870                 ADD 1 TO WS-MIXED-COUNT
007880             WHEN OTHER
007890                 ADD 1 TO WS-POOR-COUNT
007900         END-EVALUATE
007910     END-IF.
007920*    R2/R4 - THIS OFFER'S UNIT PRICE AND DELTA VS BASELINE
007930     MOVE 'N' TO WS-DELTA-SW.
007940     MOVE 0 TO WS-DELTA-ABS.
007950     MOVE 0 TO WS-DELTA-PCT.
007960     IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
007970         MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-SELLER-UNIT-PRICE
007980         MOVE 'Y' TO WS-SELLER-UNIT-PRES
007990     ELSE
008000         PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
008010     END-IF.
008020     IF BASELINE-DEFINED AND SELLER-UNIT-PRESENT
008030         COMPUTE WS-DELTA-ABS ROUNDED =
008040             WS-SELLER-UNIT-PRICE - WS-BASELINE-UNIT
008050         IF WS-BASELINE-UNIT NOT = 0
008060             COMPUTE WS-DELTA-PCT ROUNDED =
008070                 WS-DELTA-ABS / WS-BASELINE-UNIT * 100
008080             MOVE 'Y' TO WS-DELTA-SW
008090         END-IF
008100     END-IF.
008110*    R5 - GOUGING DECISION, WITH UPSTREAM FLAG OVERRIDE
008120     MOVE 'N' TO WS-GOUGE-SW.
008130     MOVE 'N' TO WS-FAIR-SW.
008140     IF OT-PRICE-FLAG (OFR-IDX) = 'G'
008150         MOVE 'Y' TO WS-GOUGE-SW
008160     ELSE
008170         IF OT-PRICE-FLAG (OFR-IDX) = 'F'
008180             MOVE 'Y' TO WS-FAIR-SW
008190         ELSE
008200             IF DELTA-DEFINED
008210                 IF WS-DELTA-PCT >= 20.0 AND WS-DELTA-ABS >= 2.00
008220                     MOVE 'Y' TO WS-GOUGE-SW
008230                 ELSE
008240                     IF WS-DELTA-PCT < 20.0 AND WS-DELTA-ABS < 2.00
008250                         MOVE 'Y' TO WS-FAIR-SW
008260                     END-IF
008270                 END-IF
008280             END-IF
008290         END-IF
008300     END-IF.
008310     IF DELTA-DEFINED
008320         ADD 1 TO WS-DELTA-COUNT
008330         ADD 1 TO CT-DELTA-COUNT (VT-CAT-INDEX (VAR-IDX))
008340         ADD WS-DELTA-PCT TO WS-SUM-DELTA-PCT
008350         ADD WS-DELTA-ABS TO WS-SUM-DELTA-ABS
008360         ADD WS-DELTA-PCT TO CT-SUM-PCT (VT-CAT-INDEX (VAR-IDX))
008370         ADD WS-DELTA-ABS TO CT-SUM-ABS (VT-CAT-INDEX (VAR-IDX))
008380         IF WS-DELTA-PCT > WS-MAX-DELTA-PCT
008390             MOVE WS-DELTA-PCT TO WS-MAX-DELTA-PCT
008400         END-IF
008410         IF WS-DELTA-ABS > WS-MAX-DELTA-ABS
008420             MOVE WS-DELTA-ABS TO WS-MAX-DELTA-ABS
008430         END-IF
008440     END-IF.
008450     IF OFFER-IS-FAIR
008460         ADD 1 TO WS-FAIR-LISTINGS
008470     END-IF.
008480     IF OFFER-IS-GOUGING
008490         ADD 1 TO WS-GOUGED-LISTINGS
008500         ADD 1 TO CT-GOUGED-LISTINGS (VT-CAT-INDEX (VAR-IDX))
008510         IF NOT VT-SKU-IMPACTED (VAR-IDX)
008520             MOVE 'Y' TO VT-IMPACTED-SW (VAR-IDX)
008530             ADD 1 TO WS-SKUS-IMPACTED
008540         END-IF
008550         PERFORM 432-ACCUM-SELLER-GOUGE THRU 432-EXIT.
008560         PERFORM 433-WRITE-GOUGED THRU 433-EXIT
008570     END-IF.
008580 430-EXIT.
008590     EXIT.
008600******************************************************************
008610*    431 - TRACK UNIQUE SELLERS (ALL, AND MARKETPLACE EXCLUDING  *
008620*    THE PLATFORM/BRAND NAMES OF R1)                             *
008630******************************************************************
008640 431-TRACK-UNIQUE-SELLER.
008650     MOVE 'N' TO WS-UNIQ-FOUND-SW.
008660     SET UNQ-IDX TO 1.
008670     PERFORM 4311-CHECK-UNIQUE THRU 4311-EXIT
008680         VARYING UNQ-IDX FROM 1 BY 1
008690         UNTIL UNQ-IDX > WS-UNQ-COUNT
008700         OR UNIQ-SELLER-FOUND.
008710     IF NOT UNIQ-SELLER-FOUND
008720         ADD 1 TO WS-UNQ-COUNT
008730         SET UNQ-IDX TO WS-UNQ-COUNT
008740         MOVE OT-SELLER-NAME (OFR-IDX) TO UT-SELLER-NAME (UNQ-IDX)
008750         MOVE 'N' TO UT-IS-PLATFORM-SW (UNQ-IDX)
008760         MOVE 'N' TO UT-IS-MKTPLACE-SW (UNQ-IDX)
008770         PERFORM 4312-CHECK-PLATFORM THRU 4312-EXIT
008780             VARYING PLAT-IDX FROM 1 BY 1
008790             UNTIL PLAT-IDX > 5.
008800         IF OT-SELLER-TYPE (OFR-IDX) = 'S' AND
008810            NOT UT-IS-PLATFORM (UNQ-IDX)
008820             MOVE 'Y' TO UT-IS-MKTPLACE-SW (UNQ-IDX)
008830         END-IF
008840     END-IF.
008850 431-EXIT.
008860     EXIT.
008870 4311-CHECK-UNIQUE.
008880     IF UT-SELLER-NAME (UNQ-IDX) = OT-SELLER-NAME (OFR-IDX)
008890         MOVE 'Y' TO WS-UNIQ-FOUND-SW
008900     END-IF.
008910 4311-EXIT.
008920     EXIT.
008930 4312-CHECK-PLATFORM.
008940     IF OT-SELLER-NAME (OFR-IDX) = WS-PLATFORM-NAME (PLAT-IDX)
008950         MOVE 'Y' TO UT-IS-PLATFORM-SW (UNQ-IDX)
008960     END-IF.
008970 4312-EXIT.
008980     EXIT.
008990******************************************************************
009000*    432 - ACCUMULATE THE PER-SELLER GOUGING SUMMARY (R10b)      *
009010******************************************************************
009020 432-ACCUM-SELLER-GOUGE.
009030     MOVE 'N' TO WS-SELLER-FOUND-SW.
009040     SET SLR-IDX TO 1.
009050     SEARCH ST-ENTRY
009060         AT END
009070             ADD 1 TO WS-SLR-COUNT
009080             SET SLR-IDX TO WS-SLR-COUNT
009090             MOVE OT-SELLER-NAME (OFR-IDX) TO
009100                  ST-SELLER-NAME (SLR-IDX)
009110         WHEN ST-SELLER-NAME (SLR-IDX) = OT-SELLER-NAME (OFR-IDX)
009120             CONTINUE
009130     END-SEARCH.
009140     ADD 1 TO ST-GOUGED-COUNT (SLR-IDX).
009150     IF DELTA-DEFINED
009160         ADD WS-DELTA-PCT TO ST-SUM-PCT (SLR-IDX)
009170     END-IF.
009180 432-EXIT.
009190     EXIT.
009200******************************************************************
009210*    433 - WRITE A GOUGED-LISTING RECORD AND KEEP A COPY IN THE  *
009220*    IN-MEMORY CANDIDATE TABLE FOR THE TOP-20 BLOCK (R10)        *
009230******************************************************************
009240 433-WRITE-GOUGED.
009250     MOVE VT-ASIN (VAR-IDX)         TO KDG-ASIN.
009260     MOVE VT-PRODUCT-NAME (VAR-IDX) TO KDG-PRODUCT-NAME.
009270     MOVE VT-CATEGORY (VAR-IDX)     TO KDG-CATEGORY.
009280     MOVE OT-SELLER-NAME (OFR-IDX)  TO KDG-SELLER-NAME.
009290     MOVE WS-BASELINE-UNIT          TO KDG-AMAZON-UNIT-PRICE.
009300     MOVE WS-SELLER-UNIT-PRICE      TO KDG-SELLER-UNIT-PRICE.
009310     MOVE WS-DELTA-ABS              TO KDG-PRICE-DELTA-ABS.
009320     MOVE WS-DELTA-PCT              TO KDG-PRICE-DELTA-PCT.
009330     MOVE WS-BASELINE-SOURCE        TO KDG-BASELINE-SOURCE.
009340     MOVE OT-PRICE-FLAG (OFR-IDX)   TO KDG-UPSTREAM-FLAG.
009350     WRITE GOUGED-OUT-REC FROM KD-GOUGED-RECORD.
009360     IF WS-CAND-COUNT < WS-MAX-CANDIDATES
009370         ADD 1 TO WS-CAND-COUNT
009380         SET GCX TO WS-CAND-COUNT
009390         MOVE KDG-ASIN TO GC-ASIN (GCX)
009400         MOVE KDG-PRODUCT-NAME TO GC-PRODUCT-NAME (GCX)
009410         MOVE KDG-CATEGORY TO GC-CATEGORY (GCX)
009420         MOVE KDG-SELLER-NAME TO GC-SELLER-NAME (GCX)
009430         MOVE KDG-AMAZON-UNIT-PRICE TO GC-AMAZON-UNIT (GCX)
009440         MOVE KDG-SELLER-UNIT-PRICE TO GC-SELLER-UNIT (GCX)
009450         MOVE KDG-PRICE-DELTA-ABS TO GC-DELTA-ABS (GCX)
009460         MOVE KDG-PRICE-DELTA-PCT TO GC-DELTA-PCT (GCX)
009470         MOVE KDG-BASELINE-SOURCE TO GC-SOURCE (GCX)
009480         MOVE KDG-UPSTREAM-FLAG TO GC-UPSTREAM-FLAG (GCX)
009490         MOVE 'Y' TO GC-KEEP-SW (GCX)
009500     END-IF.
009510 433-EXIT.
009520     EXIT.
009530******************************************************************
009540*    500 - GLOBAL KPIs (R7 - R9)                                 *
009550******************************************************************
009560 500-COMPUTE-KPIS.
009570     IF WS-TOTAL-LISTINGS = 0
009580         MOVE 0 TO WS-GOUGING-RATE
009590     ELSE
009600         COMPUTE WS-GOUGING-RATE ROUNDED =
009610             WS-GOUGED-LISTINGS / WS-TOTAL-LISTINGS * 100
009620     END-IF.
009630     IF WS-TOTAL-SKUS = 0
009640         MOVE 0 TO WS-SKU-IMPACT-RATE
009650     ELSE
009660         COMPUTE WS-SKU-IMPACT-RATE ROUNDED =
009670             WS-SKUS-IMPACTED / WS-TOTAL-SKUS * 100
009680     END-IF.
009690     IF WS-DELTA-COUNT = 0
009700         MOVE 0 TO WS-AVG-OVERPRICE-PCT
009710         MOVE 0 TO WS-AVG-OVERPRICE-ABS
009720     ELSE
009730         COMPUTE WS-AVG-OVERPRICE-PCT ROUNDED =
009740             WS-SUM-DELTA-PCT / WS-DELTA-COUNT
009750         COMPUTE WS-AVG-OVERPRICE-ABS ROUNDED =
009760             WS-SUM-DELTA-ABS / WS-DELTA-COUNT
009770     END-IF.
009780*    R8 - BAD-SELLER PROPORTION
009790     IF WS-RATED-COUNT = 0
009800         MOVE 0 TO WS-PROP-BAD-SELLERS
009810     ELSE
009820         COMPUTE WS-PROP-BAD-SELLERS ROUNDED =
009830             WS-POOR-COUNT / WS-RATED-COUNT * 100
009840     END-IF.
009850*    R9 - MARKETPLACE HEALTH SCORE - CLAMPED 0 TO 100
009860     COMPUTE WS-HEALTH-WORK ROUNDED =
009870         100 - (0.5 * WS-GOUGING-RATE)
009880             - (0.4 * WS-AVG-OVERPRICE-PCT)
009890             - (0.1 * WS-PROP-BAD-SELLERS).
009900     IF WS-HEALTH-WORK < 0
009910         MOVE 0 TO WS-HEALTH-SCORE
009920     ELSE
009930         IF WS-HEALTH-WORK > 100
009940             MOVE 100 TO WS-HEALTH-SCORE
009950         ELSE
009960             MOVE WS-HEALTH-WORK TO WS-HEALTH-SCORE
009970         END-IF
009980     END-IF.
009990*    CATEGORY RATE% (USED BY THE 700 SORT AND THE REPORT LINE)
010000     PERFORM 510-CATEGORY-RATES THRU 510-EXIT
010010         VARYING CAT-IDX FROM 1 BY 1
010020         UNTIL CAT-IDX > WS-CAT-COUNT.
010030*    SELLER AVERAGE PCT (USED BY THE 750 SORT AND THE REPORT LINE)
010040     PERFORM 520-SELLER-AVERAGES THRU 520-EXIT
010050         VARYING SLR-IDX FROM 1 BY 1
010060         UNTIL SLR-IDX > WS-SLR-COUNT.
010070 500-EXIT.
010080     EXIT.
010090 510-CATEGORY-RATES.
010100     IF CT-TOTAL-LISTINGS (CAT-IDX) = 0
010110         MOVE 0 TO CT-RATE-PCT (CAT-IDX)
010120     ELSE
010130         COMPUTE CT-RATE-PCT (CAT-IDX) ROUNDED =
010140             CT-GOUGED-LISTINGS (CAT-IDX) /
010150             CT-TOTAL-LISTINGS (CAT-IDX) * 100
010160     END-IF.
010170 510-EXIT.
010180     EXIT.
010190 520-SELLER-AVERAGES.
010200     IF ST-GOUGED-COUNT (SLR-IDX) = 0
010210         MOVE 0 TO ST-AVG-PCT (SLR-IDX)
010220     ELSE
010230         COMPUTE ST-AVG-PCT (SLR-IDX) ROUNDED =
010240             ST-SUM-PCT (SLR-IDX) / ST-GOUGED-COUNT (SLR-IDX)
010250     END-IF.
010260 520-EXIT.
010270     EXIT.
010280******************************************************************
010290*    600 - TOP-20 GOUGED RANKING (R10) - DEDUP BY (ASIN, LOWER   *
010300*    SELLER NAME) KEEPING THE HIGHEST PCT, THEN SORT DESCENDING  *
010310*    AND KEEP THE FIRST 20 - A SIMPLE BUBBLE PASS IS USED HERE   *
010320*    AS THE SHOP HAS NO SORT VERB AVAILABLE IN THIS COMPILE STEP *
010330******************************************************************
010340 600-RANK-TOP-GOUGED.
010350     PERFORM 610-DEDUP-CANDIDATE THRU 610-EXIT
010360         VARYING WS-SORT-I FROM 1 BY 1
010370         UNTIL WS-SORT-I > WS-CAND-COUNT.
010380     MOVE 0 TO WS-TOP-COUNT.
010390     PERFORM 620-PICK-BEST-CANDIDATE THRU 620-EXIT
010400         VARYING WS-SORT-J FROM 1 BY 1
010410         UNTIL WS-SORT-J > WS-MAX-TOP
010420         OR WS-TOP-COUNT NOT = WS-SORT-J - 1.
010430 600-EXIT.
010440     EXIT.
010450******************************************************************
010460*    610 - FOR EACH CANDIDATE, IF A LATER CANDIDATE HAS THE SAME *
010470*    (ASIN, SELLER) AND A HIGHER PCT, DROP THIS ONE (KEEP ONLY   *
010480*    THE HIGHEST PCT PER PAIR, PER R10)                          *
010490******************************************************************
010500 610-DEDUP-CANDIDATE.
010510     IF NOT GC-KEEP (WS-SORT-I)
010520         GO TO 610-EXIT
010530     END-IF.
010540     PERFORM 615-COMPARE-LATER THRU 615-EXIT
010550         VARYING WS-SORT-J FROM WS-SORT-I BY 1
010560         UNTIL WS-SORT-J > WS-CAND-COUNT.
010570 610-EXIT.
010580     EXIT.
010590 615-COMPARE-LATER.
010600     IF WS-SORT-J = WS-SORT-I
010610         GO TO 615-EXIT
010620     END-IF.
010630     IF GC-ASIN (WS-SORT-J) = GC-ASIN (WS-SORT-I)
010640         AND GC-SELLER-NAME (WS-SORT-J) = GC-SELLER-NAME (WS-SORT-I)
010650         IF GC-DELTA-PCT (WS-SORT-J) >= GC-DELTA-PCT (WS-SORT-I)
010660             MOVE 'N' TO GC-KEEP-SW (WS-SORT-I)
010670         ELSE
010680             MOVE 'N' TO GC-KEEP-SW (WS-SORT-J)
010690         END-IF
010700     END-IF.
010710 615-EXIT.
010720     EXIT.
010730******************************************************************
010740*    620 - PICK THE SURVIVING CANDIDATE WITH THE HIGHEST PCT NOT *
010750*    YET PLACED IN THE TOP TABLE, REPEATED UP TO WS-MAX-TOP TIMES*
010760******************************************************************
010770 620-PICK-BEST-CANDIDATE.
010780     MOVE 0 TO WS-MATCH-IDX.
010790     PERFORM 625-FIND-HIGHEST THRU 625-EXIT
010800         VARYING WS-SORT-I FROM 1 BY 1
010810         UNTIL WS-SORT-I > WS-CAND-COUNT.
010820     IF WS-MATCH-IDX = 0
010830         GO TO 620-EXIT
010840     END-IF.
010850     ADD 1 TO WS-TOP-COUNT.
010860     SET GCX TO WS-MATCH-IDX.
010870     SET TPX TO WS-TOP-COUNT.
010880     MOVE GC-ASIN (GCX) TO TP-ASIN (TPX).
010890     MOVE GC-PRODUCT-NAME (GCX) TO TP-PRODUCT-NAME (TPX).
010900     MOVE GC-SELLER-NAME (GCX) TO TP-SELLER-NAME (TPX).
010910     MOVE GC-AMAZON-UNIT (GCX) TO TP-AMAZON-UNIT (TPX).
010920     MOVE GC-SELLER-UNIT (GCX) TO TP-SELLER-UNIT (TPX).
010930     MOVE GC-DELTA-ABS (GCX) TO TP-DELTA-ABS (TPX).
010940     MOVE GC-DELTA-PCT (GCX) TO TP-DELTA-PCT (TPX).
010950     MOVE GC-SOURCE (GCX) TO TP-SOURCE (TPX).
010960     MOVE 'N' TO GC-KEEP-SW (WS-MATCH-IDX).
010970 620-EXIT.
010980     EXIT.
010990 625-FIND-HIGHEST.
011000     IF GC-KEEP (WS-SORT-I)
011010         IF WS-MATCH-IDX = 0
011020             MOVE WS-SORT-I TO WS-MATCH-IDX
011030         ELSE
011040             IF GC-DELTA-PCT (WS-SORT-I) >
011050                GC-DELTA-PCT (WS-MATCH-IDX)
011060                 MOVE WS-SORT-I TO WS-MATCH-IDX
011070             END-IF
011080         END-IF
011090     END-IF.
011100 625-EXIT.
011110     EXIT.
011120******************************************************************
011130*    700 - SORT THE CATEGORY SUMMARY DESCENDING BY RATE% (R10b)  *
011140*    A SIMPLE BUBBLE PASS OVER THE SMALL IN-MEMORY TABLE         *
011150******************************************************************
011160 700-SORT-CATEGORY-TABLE.
011170     IF WS-CAT-COUNT < 2
011180         GO TO 700-EXIT
011190     END-IF.
011200     PERFORM 710-CATEGORY-PASS THRU 710-EXIT
011210         VARYING WS-SORT-I FROM 1 BY 1
011220         UNTIL WS-SORT-I > WS-CAT-COUNT - 1.
011230 700-EXIT.
011240     EXIT.
011250 710-CATEGORY-PASS.
011260     PERFORM 715-CATEGORY-SWAP THRU 715-EXIT
011270         VARYING WS-SORT-J FROM 1 BY 1
011280         UNTIL WS-SORT-J > WS-CAT-COUNT - WS-SORT-I.
011290 710-EXIT.
011300     EXIT.
011310 715-CATEGORY-SWAP.
011320     SET CAT-IDX TO WS-SORT-J.
011330     IF CT-RATE-PCT (CAT-IDX) < CT-RATE-PCT (CAT-IDX + 1)
011340         MOVE CT-ENTRY (CAT-IDX) TO WS-CAT-HOLD
011350         MOVE CT-ENTRY (CAT-IDX + 1) TO CT-ENTRY (CAT-IDX)
011360         MOVE WS-CAT-HOLD TO CT-ENTRY (CAT-IDX + 1)
011370     END-IF.
011380 715-EXIT.
011390     EXIT.
011400******************************************************************
011410*    750 - SORT THE SELLER SUMMARY DESCENDING BY (GOUGED COUNT,  *
011420*    AVG PCT) (R10b)                                             *
011430******************************************************************
011440 750-SORT-SELLER-TABLE.
011450     IF WS-SLR-COUNT < 2
011460         GO TO 750-EXIT
011470     END-IF.
011480     PERFORM 760-SELLER-PASS THRU 760-EXIT
011490         VARYING WS-SORT-I FROM 1 BY 1
011500         UNTIL WS-SORT-I > WS-SLR-COUNT - 1.
011510 750-EXIT.
011520     EXIT.
011530 760-SELLER-PASS.
011540     PERFORM 765-SELLER-SWAP THRU 765-EXIT
011550         VARYING WS-SORT-J FROM 1 BY 1
011560         UNTIL WS-SORT-J > WS-SLR-COUNT - WS-SORT-I.
011570 760-EXIT.
011580     EXIT.
011590 765-SELLER-SWAP.
011600     SET SLR-IDX TO WS-SORT-J.
011610     IF ST-GOUGED-COUNT (SLR-IDX) < ST-GOUGED-COUNT (SLR-IDX + 1)
011620         MOVE ST-ENTRY (SLR-IDX) TO WS-SLR-HOLD
011630         MOVE ST-ENTRY (SLR-IDX + 1) TO ST-ENTRY (SLR-IDX)
011640         MOVE WS-SLR-HOLD TO ST-ENTRY (SLR-IDX + 1)
011650     ELSE
011660         IF ST-GOUGED-COUNT (SLR-IDX) = ST-GOUGED-COUNT (SLR-IDX + 1)
011670             AND ST-AVG-PCT (SLR-IDX) < ST-AVG-PCT (SLR-IDX + 1)
011680             MOVE ST-ENTRY (SLR-IDX) TO WS-SLR-HOLD
011690             MOVE ST-ENTRY (SLR-IDX + 1) TO ST-ENTRY (SLR-IDX)
011700             MOVE WS-SLR-HOLD TO ST-ENTRY (SLR-IDX + 1)
011710         END-IF
011720     END-IF.
011730 765-EXIT.
011740     EXIT.
011750******************************************************************
011760*    800 - WRITE THE SUMMARY REPORT                              *
011770******************************************************************
011780 800-WRITE-SUMMARY-REPORT.
011790     MOVE WS-RUN-DATE TO H1-RUN-DATE.
011800     WRITE SUMMARY-OUT-REC FROM WS-HEADING-1.
011810     WRITE SUMMARY-OUT-REC FROM WS-HEADING-2.
011820     WRITE SUMMARY-OUT-REC FROM WS-BLANK-LINE.
011830     MOVE 'TOTAL PRODUCTS' TO KL-LABEL.
011840     MOVE WS-TOTAL-PRODUCTS TO KL-VALUE.
011850     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
011860     MOVE 'TOTAL CATEGORIES' TO KL-LABEL.
011870     MOVE WS-TOTAL-CATEGORIES TO KL-VALUE.
011880     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
011890     MOVE 'TOTAL SKUS' TO KL-LABEL.
011900     MOVE WS-TOTAL-SKUS TO KL-VALUE.
011910     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
011920     MOVE 'TOTAL LISTINGS' TO KL-LABEL.
011930     MOVE WS-TOTAL-LISTINGS TO KL-VALUE.
011940     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
011950     MOVE 'GOUGED LISTINGS' TO KL-LABEL.
011960     MOVE WS-GOUGED-LISTINGS TO KL-VALUE.
011970     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
011980     MOVE 'FAIR-PRICE LISTINGS' TO KL-LABEL.
011990     MOVE WS-FAIR-LISTINGS TO KL-VALUE.
012000     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012010     MOVE 'UNIQUE SELLERS - ALL' TO KL-LABEL.
012020     MOVE WS-UNQ-COUNT TO KL-VALUE.
012030     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012040     MOVE 'SKUS IMPACTED' TO KL-LABEL.
012050     MOVE WS-SKUS-IMPACTED TO KL-VALUE.
012060     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012070     MOVE 'SKU IMPACT RATE %' TO KL-LABEL.
012080     MOVE WS-SKU-IMPACT-RATE TO KL-VALUE.
012090     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012100     MOVE 'GOUGING RATE %' TO KL-LABEL.
012110     MOVE WS-GOUGING-RATE TO KL-VALUE.
012120     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012130     MOVE 'AVG OVERPRICE PCT' TO KL-LABEL.
012140     MOVE WS-AVG-OVERPRICE-PCT TO KL-VALUE.
012150     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012160     MOVE 'AVG OVERPRICE ABS' TO KL-LABEL.
012170     MOVE WS-AVG-OVERPRICE-ABS TO KL-VALUE.
012180     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012190     MOVE 'MAX OVERPRICE PCT' TO KL-LABEL.
012200     MOVE WS-MAX-DELTA-PCT TO KL-VALUE.
012210     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012220     MOVE 'MAX OVERPRICE ABS' TO KL-LABEL.
012230     MOVE WS-MAX-DELTA-ABS TO KL-VALUE.
012240     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012250     MOVE 'PROP BAD SELLERS %' TO KL-LABEL.
012260     MOVE WS-PROP-BAD-SELLERS TO KL-VALUE.
012270     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012280     MOVE 'MARKETPLACE HEALTH SCORE' TO KL-LABEL.
012290     MOVE WS-HEALTH-SCORE TO KL-VALUE.
012300     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012310     MOVE 'FLAG COUNT - FAIR' TO KL-LABEL.
012320     MOVE WS-FLAG-FAIR-COUNT TO KL-VALUE.
012330     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012340     MOVE 'FLAG COUNT - SLIGHTLY HIGH' TO KL-LABEL.
012350     MOVE WS-FLAG-SHIGH-COUNT TO KL-VALUE.
012360     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012370     MOVE 'FLAG COUNT - HIGH' TO KL-LABEL.
012380     MOVE WS-FLAG-HIGH-COUNT TO KL-VALUE.
012390     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012400     MOVE 'FLAG COUNT - GOUGING' TO KL-LABEL.
012410     MOVE WS-FLAG-GOUGE-COUNT TO KL-VALUE.
012420     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012430     MOVE 'FLAG COUNT - NONE' TO KL-LABEL.
012440     MOVE WS-FLAG-NONE-COUNT TO KL-VALUE.
012450     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012460     MOVE 'RATING TIER - EXCELLENT' TO KL-LABEL.
012470     MOVE WS-EXCELLENT-COUNT TO KL-VALUE.
012480     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012490     MOVE 'RATING TIER - GOOD' TO KL-LABEL.
012500     MOVE WS-GOOD-COUNT TO KL-VALUE.
012510     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012520     MOVE 'RATING TIER - MIXED' TO KL-LABEL.
012530     MOVE WS-MIXED-COUNT TO KL-VALUE.
012540     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012550     MOVE 'RATING TIER - POOR' TO KL-LABEL.
012560     MOVE WS-POOR-COUNT TO KL-VALUE.
012570     WRITE SUMMARY-OUT-REC FROM WS-KPI-LINE.
012580     WRITE SUMMARY-OUT-REC FROM WS-BLANK-LINE.
012590     MOVE 'CATEGORY GOUGING SUMMARY' TO SH-TEXT.
012600     WRITE SUMMARY-OUT-REC FROM WS-SECTION-HEAD.
012610     WRITE SUMMARY-OUT-REC FROM WS-CATEGORY-HEAD.
012620     PERFORM 810-WRITE-CATEGORY-LINE THRU 810-EXIT
012630         VARYING CAT-IDX FROM 1 BY 1
012640         UNTIL CAT-IDX > WS-CAT-COUNT.
012650     WRITE SUMMARY-OUT-REC FROM WS-BLANK-LINE.
012660     MOVE 'SELLER GOUGING SUMMARY' TO SH-TEXT.
012670     WRITE SUMMARY-OUT-REC FROM WS-SECTION-HEAD.
012680     WRITE SUMMARY-OUT-REC FROM WS-SELLER-HEAD.
012690     PERFORM 820-WRITE-SELLER-LINE THRU 820-EXIT
012700         VARYING SLR-IDX FROM 1 BY 1
012710         UNTIL SLR-IDX > WS-SLR-COUNT.
012720     WRITE SUMMARY-OUT-REC FROM WS-BLANK-LINE.
012730     MOVE 'TOP-20 GOUGED SKUs' TO SH-TEXT.
012740     WRITE SUMMARY-OUT-REC FROM WS-SECTION-HEAD.
012750     WRITE SUMMARY-OUT-REC FROM WS-TOP-HEAD.
012760     PERFORM 830-WRITE-TOP-LINE THRU 830-EXIT
012770         VARYING TPX FROM 1 BY 1
012780         UNTIL TPX > WS-TOP-COUNT.
012790 800-EXIT.
012800     EXIT.
012810 810-WRITE-CATEGORY-LINE.
012820     MOVE CT-CATEGORY (CAT-IDX) TO CL-CATEGORY.
012830     MOVE CT-TOTAL-LISTINGS (CAT-IDX) TO CL-TOTAL.
012840     MOVE CT-GOUGED-LISTINGS (CAT-IDX) TO CL-GOUGED.
012850     MOVE CT-RATE-PCT (CAT-IDX) TO CL-RATE.
012860     IF CT-DELTA-COUNT (CAT-IDX) = 0
012870         MOVE 0 TO CL-AVG-PCT
012880         MOVE 0 TO CL-AVG-ABS
012890     ELSE
012900         COMPUTE CL-AVG-PCT ROUNDED =
012910             CT-SUM-PCT (CAT-IDX) / CT-DELTA-COUNT (CAT-IDX)
012920         COMPUTE CL-AVG-ABS ROUNDED =
012930             CT-SUM-ABS (CAT-IDX) / CT-DELTA-COUNT (CAT-IDX)
012940     END-IF.
012950     WRITE SUMMARY-OUT-REC FROM WS-CATEGORY-LINE.
012960 810-EXIT.
012970     EXIT.
012980 820-WRITE-SELLER-LINE.
012990     MOVE ST-SELLER-NAME (SLR-IDX) TO SL-SELLER.
013000     MOVE ST-GOUGED-COUNT (SLR-IDX) TO SL-GOUGED.
013010     MOVE ST-AVG-PCT (SLR-IDX) TO SL-AVG-PCT.
013020     WRITE SUMMARY-OUT-REC FROM WS-SELLER-LINE.
013030 820-EXIT.
013040     EXIT.
013050 830-WRITE-TOP-LINE.
013060     MOVE TP-ASIN (TPX) TO TL-ASIN.
013070     MOVE TP-PRODUCT-NAME (TPX) TO TL-PRODUCT.
013080     MOVE TP-SELLER-NAME (TPX) TO TL-SELLER.
013090     MOVE TP-AMAZON-UNIT (TPX) TO TL-BASELINE.
013100     MOVE TP-SELLER-UNIT (TPX) TO TL-SELLER-UNIT.
013110     MOVE TP-DELTA-ABS (TPX) TO TL-DELTA-ABS.
013120     MOVE TP-DELTA-PCT (TPX) TO TL-DELTA-PCT.
013130     MOVE TP-SOURCE (TPX) TO TL-SOURCE.
013140     WRITE SUMMARY-OUT-REC FROM WS-TOP-LINE.
013150 830-EXIT.
013160     EXIT.
013170******************************************************************
013180 900-CLOSE-FILES.
013190     CLOSE VARIANTS-IN, OFFERS-IN, GOUGED-OUT, SUMMARY-OUT.
013200     DISPLAY 'KDSUMENG - NORMAL END OF JOB'.
013210 900-EXIT.
013220     EXIT.
013230 999-ABEND-EXIT.
013240     MOVE +16 TO RETURN-CODE.
013250     GOBACK.
