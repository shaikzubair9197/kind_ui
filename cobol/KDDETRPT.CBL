000010******************************************************************
000020*    PROGRAM.......  KDDETRPT                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.      KDDETRPT.
000060 AUTHOR.          R CHIRINOS.
000070 INSTALLATION.    IBM-BCP.
000080 DATE-WRITTEN.    06-18-1996.
000090 DATE-COMPILED.   06-18-1996.
000100 SECURITY.        NONE.
000110******************************************************************
000120*    DESCRIPTION...  PER-SKU PRODUCT DETAIL REPORT FOR THE       *
000130*                    PRICING DESK.  ONE CONTROL-BREAK GROUP PER  *
000140*                    ASIN: PRODUCT LINE, MAIN-SELLER LINE, ONE   *
000150*                    LINE PER SURVIVING MARKETPLACE OFFER, AND A *
000160*                    BADGE LINE SHOWING THE WORST PRICE FLAG AND *
000170*                    THE MARKETPLACE-SELLER-COUNT SEVERITY BAND. *
000180*    INPUT FILES...  VARIANTS, OFFERS                            *
000190*    OUTPUT FILES..  DETAIL-OUT                                  *
000200*    MAINTENANCE:                                                *
000210*    -------------------------------------------------------    *
000220*    DATE       BY    TKT/REQ    DESCRIPTION                     *
000230*    -------------------------------------------------------    *
000240*    06/18/1996 RCH   BCP-0282   ORIGINAL PROGRAM - PRICING DESK *KDDETRPT
000250*                     WANTED A PER-SKU DRILLDOWN BEHIND THE      *
000260*                     SUMMARY AND SELLER REPORTS                 *
000270*    09/09/1997 TAM   BCP-0298   ADDED SELLER-COUNT SEVERITY     *KDDETRPT
000280*                     BAND (LOW/MEDIUM/HIGH/SEVERE)              *
000290*    02/09/1999 RCH   BCP-Y2K1   REVIEWED FOR Y2K - WS-RUN-DATE  *KDDETRPT
000300*                     ACCEPT FROM DATE IS 2-DIGIT YY, DISPLAY-   *
000310*                     ONLY, NO CENTURY MATH PERFORMED - OK       *
000320*    07/22/2003 TAM   BCP-0341   SELLER NAME COMPARES NO LONGER  *KDDETRPT
000330*                     LOWER-CASE THE NAME HERE - UPSTREAM NOW    *
000340*                     NORMALIZES IT BEFORE THE EXTRACT IS BUILT  *
000350*    05/05/2011 RCH   BCP-0409   RE-KEYED FOR NEW COMPILER       *KDDETRPT
000360*                     LISTING FORMAT - NO LOGIC CHANGE           *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.   IBM-390.
000410 OBJECT-COMPUTER.   IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT VARIANTS-IN
000470         ASSIGN TO VARIANTS
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS VI-STATUS.
000500     SELECT OFFERS-IN
000510         ASSIGN TO OFFERS
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS OI-STATUS.
000540     SELECT DETAIL-OUT
000550         ASSIGN TO DETAILRPT
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS DO-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  VARIANTS-IN
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 124 CHARACTERS
000640     DATA RECORD IS VARIANTS-IN-REC.
000650 01  VARIANTS-IN-REC                 PIC X(124).
000660 FD  OFFERS-IN
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 112 CHARACTERS
000700     DATA RECORD IS OFFERS-IN-REC.
000710 01  OFFERS-IN-REC                   PIC X(112).
000720 FD  DETAIL-OUT
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 132 CHARACTERS
000760     DATA RECORD IS DETAIL-OUT-REC.
000770 01  DETAIL-OUT-REC                  PIC X(132).
000780 WORKING-STORAGE SECTION.
000790 01  KD-VARIANT-RECORD.
000800     COPY KDVARREC.
000810 01  KD-OFFER-RECORD.
000820     COPY KDOFRREC.
000830 01  WS-FILE-STATUSES.
000840     05  VI-STATUS               PIC X(02).
000850         88  VI-OK                    VALUE '00'.
000860         88  VI-EOF                   VALUE '10'.
000870     05  OI-STATUS               PIC X(02).
000880         88  OI-OK                    VALUE '00'.
000890         88  OI-EOF                   VALUE '10'.
000900     05  DO-STATUS               PIC X(02).
000910         88  DO-OK                    VALUE '00'.
000915     05  FILLER                  PIC X(02).
000920 01  WS-SWITCHES.
000930     05  WS-VARIANTS-SW          PIC X(01) VALUE 'N'.
000940         88  VARIANTS-EOF             VALUE 'Y'.
000950     05  WS-OFFERS-SW            PIC X(01) VALUE 'N'.
000960         88  OFFERS-EOF               VALUE 'Y'.
000970     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
000980         88  OFFER-IS-DUPLICATE       VALUE 'Y'.
000990     05  WS-BASELINE-SW          PIC X(01) VALUE 'N'.
001000         88  BASELINE-DEFINED         VALUE 'Y'.
001010     05  WS-SELLER-UNIT-PRES     PIC X(01) VALUE 'N'.
001020         88  SELLER-UNIT-PRESENT     VALUE 'Y'.
001030     05  WS-DELTA-SW             PIC X(01) VALUE 'N'.
001040         88  DELTA-DEFINED            VALUE 'Y'.
001045     05  FILLER                  PIC X(01).
001050 01  WS-RUN-DATE                 PIC 9(06).
001055 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001056     05  WS-RUN-YY               PIC 9(02).
001057     05  WS-RUN-MM               PIC 9(02).
001058     05  WS-RUN-DD               PIC 9(02).
001060 01  WS-SUBSCRIPTS.
001070     05  WS-OFR-COUNT            PIC S9(8) COMP VALUE 0.
001080     05  WS-DUP-COUNT            PIC S9(4) COMP VALUE 0.
001090     05  WS-MKT-SELLER-COUNT     PIC S9(4) COMP VALUE 0.
001100     05  WS-MAIN-OFFER-IDX       PIC S9(8) COMP VALUE 0.
001110     05  WS-AMAZON-OFFER-IDX     PIC S9(8) COMP VALUE 0.
001120     05  WS-SORT-I               PIC S9(8) COMP VALUE 0.
001130     05  WS-SORT-J               PIC S9(8) COMP VALUE 0.
001140     05  WS-WORST-SEVERITY       PIC S9(1) COMP VALUE 0.
001145     05  FILLER                  PIC X(01).
001150 01  WS-WORK-FIELDS.
001160     05  WS-DUP-KEY-TABLE.
001170         10  WS-DUP-KEY-ITEM OCCURS 100 TIMES
001180                             INDEXED BY DUP-IDX.
001190             15  WS-DUP-NAME     PIC X(30).
001200             15  WS-DUP-SID      PIC X(15).
001210     05  WS-COMBINED-OFFER-IDX-TABLE.
001220         10  WS-COMBINED-IDX OCCURS 100 TIMES
001230                             INDEXED BY COMB-IDX
001240                             PIC S9(8) COMP.
001250     05  WS-COMBINED-COUNT       PIC S9(4) COMP VALUE 0.
001260     05  WS-VARIANT-UNIT-PRICE   PIC 9(5)V9999 VALUE 0.
001270     05  WS-VARIANT-UNIT-PRES    PIC X(01) VALUE 'N'.
001280         88  VARIANT-UNIT-PRESENT     VALUE 'Y'.
001290     05  WS-BASELINE-UNIT        PIC 9(5)V9999 VALUE 0.
001300     05  WS-SELLER-UNIT-PRICE    PIC 9(5)V9999 VALUE 0.
001310     05  WS-DELTA-ABS            PIC S9(5)V9999 VALUE 0.
001320     05  WS-BAND-TEXT            PIC X(08) VALUE SPACES.
001330     05  WS-WORST-TEXT           PIC X(15) VALUE SPACES.
001335     05  FILLER                  PIC X(05).
001340******************************************************************
001350*    OFFER TABLE LOADED ONCE FOR THE WHOLE RUN, SCANNED BY ASIN   *
001360*    ON EACH CONTROL BREAK - THREE REDEFINITIONS BELOW GIVE THE  *
001370*    CALLER A ONE-BYTE FLAG VIEW, A DATE-STYLE SPARE VIEW AND A  *
001380*    NAME-ONLY SCAN VIEW OF THE SAME ENTRY, PER SHOP HABIT       *
001390******************************************************************
001400 01  WS-MAX-OFFERS                PIC S9(8) COMP VALUE 6000.
001410 01  KD-OFFER-TABLE.
001420     05  OT-ENTRY OCCURS 6000 TIMES INDEXED BY OFR-IDX.
001430         10  OT-ASIN                 PIC X(10).
001440         10  OT-SELLER-TYPE          PIC X(01).
001450         10  OT-SELLER-NAME          PIC X(30).
001460         10  OT-SELLER-ID            PIC X(15).
001470         10  OT-PRICE                PIC 9(5)V99.
001480         10  OT-PRICE-PRES           PIC X(01).
001490         10  OT-DECL-UNIT-PRICE      PIC 9(5)V9999.
001500         10  OT-PACK-COUNT           PIC 9(04).
001510         10  OT-PRICE-FLAG           PIC X(01).
001520         10  OT-POS-RATING-PCT       PIC 9(03).
001530         10  OT-POS-RATING-PRES      PIC X(01).
001540         10  OT-RATING-STARS         PIC 9V9.
001550         10  OT-RATING-COUNT         PIC 9(06).
001560         10  OT-SHIPS-FROM           PIC X(20).
001570         10  OT-AUTHORIZED-FLAG      PIC X(01).
001580         10  FILLER                  PIC X(10).
001590 01  WS-OFFER-ENTRY-1BYTE REDEFINES KD-OFFER-TABLE.
001600     05  OT-1BYTE-ENTRY OCCURS 6000 TIMES PIC X(01).
001610 01  WS-OFFER-ENTRY-SCAN REDEFINES KD-OFFER-TABLE.
001620     05  OT-SCAN-ENTRY OCCURS 6000 TIMES INDEXED BY SCX
001630                             PIC X(103).
001640     05  FILLER                  PIC X(1).
001650******************************************************************
001660*    REPORT LINES                                                *
001670******************************************************************
001680 01  WS-HEADING-1.
001690     05  FILLER                  PIC X(40)
001700             VALUE 'KIND PRODUCT DETAIL REPORT       RUN '.
001710     05  H1-RUN-DATE             PIC 99/99/99.
001720     05  FILLER                  PIC X(84) VALUE SPACES.
001730 01  WS-HEADING-2.
001740     05  FILLER                  PIC X(40)
001750             VALUE '---------------------------------------'.
001760     05  FILLER                  PIC X(92) VALUE SPACES.
001770 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
001780 01  WS-PRODUCT-LINE.
001790     05  FILLER                  PIC X(02) VALUE SPACES.
001800     05  PD-LABEL                PIC X(08) VALUE 'PRODUCT'.
001810     05  PD-ASIN                 PIC X(11).
001820     05  PD-TITLE                PIC X(40).
001830     05  PD-PRICE                PIC $ZZ,ZZ9.99.
001840     05  PD-PRICE-R REDEFINES PD-PRICE
001850                             PIC X(11).
001860     05  FILLER                  PIC X(02) VALUE SPACES.
001870     05  PD-UNIT-PRICE           PIC ZZ9.9999.
001880     05  PD-UNIT-PRICE-R REDEFINES PD-UNIT-PRICE
001890                             PIC X(08).
001900     05  FILLER                  PIC X(02) VALUE SPACES.
001910     05  PD-PRIME                PIC X(03).
001920     05  FILLER                  PIC X(41) VALUE SPACES.
001930 01  WS-MAIN-SELLER-LINE.
001940     05  FILLER                  PIC X(02) VALUE SPACES.
001950     05  MS-LABEL                PIC X(08) VALUE 'MAINSLR'.
001960     05  MS-SELLER               PIC X(30).
001970     05  MS-SHIPS-FROM           PIC X(20).
001980     05  MS-AUTHORIZED           PIC X(03).
001990     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  MS-PRICE                PIC $ZZ,ZZ9.99.
002010     05  MS-PRICE-R REDEFINES MS-PRICE
002020                             PIC X(11).
002030     05  FILLER                  PIC X(02) VALUE SPACES.
002040     05  MS-UNIT-PRICE           PIC ZZ9.9999.
002050     05  MS-UNIT-PRICE-R REDEFINES MS-UNIT-PRICE
002060                             PIC X(08).
002070     05  FILLER                  PIC X(54) VALUE SPACES.
002080 01  WS-MARKET-LINE.
002090     05  FILLER                  PIC X(02) VALUE SPACES.
002100     05  ML-LABEL                PIC X(08) VALUE 'MKTPLC'.
002110     05  ML-SELLER               PIC X(30).
002120     05  ML-SHIPS-FROM           PIC X(20).
002130     05  ML-AUTHORIZED           PIC X(03).
002140     05  FILLER                  PIC X(02) VALUE SPACES.
002150     05  ML-PRICE                PIC $ZZ,ZZ9.99.
002160     05  ML-PRICE-R REDEFINES ML-PRICE
002170                             PIC X(11).
002180     05  FILLER                  PIC X(02) VALUE SPACES.
002190     05  ML-UNIT-PRICE           PIC ZZ9.9999.
002200     05  ML-UNIT-PRICE-R REDEFINES ML-UNIT-PRICE
002210                             PIC X(08).
002220     05  FILLER                  PIC X(02) VALUE SPACES.
002230     05  ML-DELTA-ABS            PIC -ZZ9.9999.
002240     05  ML-DELTA-ABS-R REDEFINES ML-DELTA-ABS
002250                             PIC X(09).
002260     05  FILLER                  PIC X(02) VALUE SPACES.
002270     05  ML-FLAG-TEXT            PIC X(14).
002280     05  ML-STARS                PIC 9.9.
002290     05  FILLER                  PIC X(01) VALUE SPACES.
002300     05  ML-RATING-COUNT         PIC ZZZ,ZZ9.
002310     05  FILLER                  PIC X(01) VALUE SPACES.
002320     05  ML-RATING-PCT           PIC ZZ9.
002330     05  FILLER                  PIC X(11) VALUE SPACES.
002340 01  WS-BADGE-LINE.
002350     05  FILLER                  PIC X(02) VALUE SPACES.
002360     05  BD-LABEL                PIC X(08) VALUE 'BADGES'.
002370     05  BD-WORST-LABEL          PIC X(12) VALUE 'WORST-FLAG:'.
002380     05  BD-WORST-TEXT           PIC X(15).
002390     05  FILLER                  PIC X(02) VALUE SPACES.
002400     05  BD-BAND-LABEL           PIC X(13) VALUE 'SELLER-BAND:'.
002410     05  BD-BAND-TEXT            PIC X(08).
002420     05  FILLER                  PIC X(71) VALUE SPACES.
002430 PROCEDURE DIVISION.
002440 000-MAIN-LINE.
002450     PERFORM 100-INITIALIZE THRU 100-EXIT.
002460     PERFORM 200-LOAD-OFFERS THRU 200-EXIT.
002470     WRITE DETAIL-OUT-REC FROM WS-HEADING-1.
002480     WRITE DETAIL-OUT-REC FROM WS-HEADING-2.
002490     PERFORM 310-READ-VARIANT THRU 310-EXIT.
002500     PERFORM 300-PROCESS-VARIANT THRU 300-EXIT
002510         UNTIL VARIANTS-EOF.
002520     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002530     MOVE +0 TO RETURN-CODE.
002540     GOBACK.
002550******************************************************************
002560 100-INITIALIZE.
002570     DISPLAY 'KDDETRPT - KIND PRODUCT DETAIL REPORT STARTING'.
002580     ACCEPT WS-RUN-DATE FROM DATE.
002590     OPEN INPUT VARIANTS-IN.
002600     IF NOT VI-OK
002610         DISPLAY 'KDDETRPT - CANNOT OPEN VARIANTS - STATUS '
002620             VI-STATUS
002630         GO TO 999-ABEND-EXIT
002640     END-IF.
002650     OPEN INPUT OFFERS-IN.
002660     IF NOT OI-OK
002670         DISPLAY 'KDDETRPT - CANNOT OPEN OFFERS - STATUS '
002680             OI-STATUS
002690         GO TO 999-ABEND-EXIT
002700     END-IF.
002710     OPEN OUTPUT DETAIL-OUT.
002720     IF NOT DO-OK
002730         DISPLAY 'KDDETRPT - CANNOT OPEN DETAIL-OUT - STATUS '
002740             DO-STATUS
002750         GO TO 999-ABEND-EXIT
002760     END-IF.
002770     MOVE WS-RUN-DATE TO H1-RUN-DATE.
002780 100-EXIT.
002790     EXIT.
002800******************************************************************
002810 200-LOAD-OFFERS.
002820     PERFORM 210-READ-OFFER THRU 210-EXIT.
002830     PERFORM 220-STORE-OFFER THRU 220-EXIT
002840         UNTIL OFFERS-EOF.
002850 200-EXIT.
002860     EXIT.
002870 210-READ-OFFER.
002880     READ OFFERS-IN INTO KD-OFFER-RECORD
002890         AT END
002900             SET OFFERS-EOF TO TRUE
002910         NOT AT END
002920             CONTINUE
002930     END-READ.
002940 210-EXIT.
002950     EXIT.
002960 220-STORE-OFFER.
002970     ADD 1 TO WS-OFR-COUNT.
002980     MOVE KDO-ASIN            TO OT-ASIN (WS-OFR-COUNT).
002990     MOVE KDO-SELLER-TYPE     TO OT-SELLER-TYPE (WS-OFR-COUNT).
003000     MOVE KDO-SELLER-NAME     TO OT-SELLER-NAME (WS-OFR-COUNT).
003010     MOVE KDO-SELLER-ID       TO OT-SELLER-ID (WS-OFR-COUNT).
003020     MOVE KDO-PRICE           TO OT-PRICE (WS-OFR-COUNT).
003030     MOVE KDO-PRICE-PRESENT   TO OT-PRICE-PRES (WS-OFR-COUNT).
003040     MOVE KDO-UNIT-PRICE      TO OT-DECL-UNIT-PRICE (WS-OFR-COUNT).
003050     MOVE KDO-PACK-COUNT      TO OT-PACK-COUNT (WS-OFR-COUNT).
003060     MOVE KDO-PRICE-FLAG      TO OT-PRICE-FLAG (WS-OFR-COUNT).
003070     MOVE KDO-POS-RATING-PCT  TO OT-POS-RATING-PCT (WS-OFR-COUNT).
003080     MOVE KDO-POS-RATING-PRESENT
003090                              TO OT-POS-RATING-PRES (WS-OFR-COUNT).
003100     MOVE KDO-RATING-STARS    TO OT-RATING-STARS (WS-OFR-COUNT).
003110     MOVE KDO-RATING-COUNT    TO OT-RATING-COUNT (WS-OFR-COUNT).
003120     MOVE KDO-SHIPS-FROM      TO OT-SHIPS-FROM (WS-OFR-COUNT).
003130     MOVE KDO-AUTHORIZED-FLAG TO OT-AUTHORIZED-FLAG (WS-OFR-COUNT).
003140     PERFORM 210-READ-OFFER THRU 210-EXIT.
003150 220-EXIT.
003160     EXIT.
003170******************************************************************
003180 310-READ-VARIANT.
003190     READ VARIANTS-IN INTO KD-VARIANT-RECORD
003200         AT END
003210             SET VARIANTS-EOF TO TRUE
003220         NOT AT END
003230             CONTINUE
003240     END-READ.
003250 310-EXIT.
003260     EXIT.
003270******************************************************************
003280*    300 - ONE CONTROL-BREAK GROUP PER SKU                        *
003290******************************************************************
003300 300-PROCESS-VARIANT.
003310     IF KDV-ASIN = SPACES
003320         PERFORM 310-READ-VARIANT THRU 310-EXIT
003330         GO TO 300-EXIT
003340     END-IF.
003350     MOVE 'N' TO WS-VARIANT-UNIT-PRES.
003360     MOVE 0 TO WS-VARIANT-UNIT-PRICE.
003370     IF KDV-PRICE-IS-PRESENT
003380         IF KDV-PACK-COUNT >= 1
003390             COMPUTE WS-VARIANT-UNIT-PRICE ROUNDED =
003400                 KDV-PRICE / KDV-PACK-COUNT
003410             MOVE 'Y' TO WS-VARIANT-UNIT-PRES
003420         ELSE
003430             IF KDV-PACK-COUNT = 0
003440                 COMPUTE WS-VARIANT-UNIT-PRICE ROUNDED =
003450                     KDV-PRICE / 1
003460                 MOVE 'Y' TO WS-VARIANT-UNIT-PRES
003470             END-IF
003480         END-IF
003490     END-IF.
003500     PERFORM 410-BUILD-OFFER-LIST THRU 410-EXIT
003510         VARYING WS-SORT-I FROM 1 BY 1
003520         UNTIL WS-SORT-I > WS-OFR-COUNT.
003530     PERFORM 420-SELECT-BASELINE THRU 420-EXIT.
003540     PERFORM 311-WRITE-PRODUCT-LINE THRU 311-EXIT.
003550     PERFORM 320-WRITE-MAIN-SELLER-LINE THRU 320-EXIT.
003560     MOVE 0 TO WS-MKT-SELLER-COUNT.
003570     MOVE 0 TO WS-WORST-SEVERITY.
003580     PERFORM 330-WRITE-MARKET-LINE THRU 330-EXIT
003590         VARYING COMB-IDX FROM 1 BY 1
003600         UNTIL COMB-IDX > WS-COMBINED-COUNT.
003610     PERFORM 350-DERIVE-SELLER-BAND THRU 350-EXIT.
003620     PERFORM 340-DERIVE-WORST-TEXT THRU 340-EXIT.
003630     PERFORM 360-WRITE-BADGE-LINE THRU 360-EXIT.
003640     WRITE DETAIL-OUT-REC FROM WS-BLANK-LINE.
003650     PERFORM 310-READ-VARIANT THRU 310-EXIT.
003660 300-EXIT.
003670     EXIT.
003680******************************************************************
003690 410-BUILD-OFFER-LIST.
003700     IF WS-SORT-I = 1
003710         MOVE 0 TO WS-COMBINED-COUNT
003720         MOVE 0 TO WS-DUP-COUNT
003730     END-IF.
003740     IF OT-ASIN (WS-SORT-I) NOT = KDV-ASIN
003750         GO TO 410-EXIT
003760     END-IF.
003770     MOVE 'N' TO WS-DUP-FOUND-SW.
003780     PERFORM 415-CHECK-DUP THRU 415-EXIT
003790         VARYING DUP-IDX FROM 1 BY 1
003800         UNTIL DUP-IDX > WS-DUP-COUNT
003810         OR OFFER-IS-DUPLICATE.
003820     IF OFFER-IS-DUPLICATE
003830         GO TO 410-EXIT
003840     END-IF.
003850     ADD 1 TO WS-DUP-COUNT.
003860     MOVE OT-SELLER-NAME (WS-SORT-I) TO WS-DUP-NAME (WS-DUP-COUNT).
003870     MOVE OT-SELLER-ID (WS-SORT-I) TO WS-DUP-SID (WS-DUP-COUNT).
003880     ADD 1 TO WS-COMBINED-COUNT.
003890     MOVE WS-SORT-I TO WS-COMBINED-IDX (WS-COMBINED-COUNT).
003900 410-EXIT.
003910     EXIT.
003920 415-CHECK-DUP.
003930     IF WS-DUP-NAME (DUP-IDX) = OT-SELLER-NAME (WS-SORT-I)
003940         AND WS-DUP-SID (DUP-IDX) = OT-SELLER-ID (WS-SORT-I)
003950         MOVE 'Y' TO WS-DUP-FOUND-SW
003960     END-IF.
003970 415-EXIT.
003980     EXIT.
003990******************************************************************
004000*    420 - SAME BASELINE RULE AS KDSUMENG/KDSELANL (R3)          *
004010******************************************************************
004020 420-SELECT-BASELINE.
004030     MOVE 'N' TO WS-BASELINE-SW.
004040     MOVE 0 TO WS-BASELINE-UNIT.
004050     MOVE 0 TO WS-AMAZON-OFFER-IDX.
004060     MOVE 0 TO WS-MAIN-OFFER-IDX.
004070     PERFORM 421-FIND-MAIN-OFFERS THRU 421-EXIT
004080         VARYING COMB-IDX FROM 1 BY 1
004090         UNTIL COMB-IDX > WS-COMBINED-COUNT.
004100     IF WS-AMAZON-OFFER-IDX NOT = 0
004110         SET OFR-IDX TO WS-AMAZON-OFFER-IDX
004120     ELSE
004130         IF WS-MAIN-OFFER-IDX NOT = 0
004140             SET OFR-IDX TO WS-MAIN-OFFER-IDX
004150         ELSE
004160             SET OFR-IDX TO 0
004170         END-IF
004180     END-IF.
004190     IF OFR-IDX > 0
004200         IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
004210             MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
004220             MOVE 'Y' TO WS-BASELINE-SW
004230         ELSE
004240             PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
004250             IF SELLER-UNIT-PRESENT
004260                 MOVE WS-SELLER-UNIT-PRICE TO WS-BASELINE-UNIT
004270                 MOVE 'Y' TO WS-BASELINE-SW
004280             ELSE
004290                 MOVE OT-PRICE (OFR-IDX) TO WS-BASELINE-UNIT
004300                 MOVE 'Y' TO WS-BASELINE-SW
004310             END-IF
004320         END-IF
004330     ELSE
004340         IF VARIANT-UNIT-PRESENT
004350             MOVE WS-VARIANT-UNIT-PRICE TO WS-BASELINE-UNIT
004360             MOVE 'Y' TO WS-BASELINE-SW
004370         END-IF
004380     END-IF.
004390 420-EXIT.
004400     EXIT.
004410 421-FIND-MAIN-OFFERS.
004420     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
004430     IF OT-SELLER-TYPE (OFR-IDX) = 'M'
004440         IF WS-MAIN-OFFER-IDX = 0
004450             MOVE WS-COMBINED-IDX (COMB-IDX) TO WS-MAIN-OFFER-IDX
004460         END-IF
004470         IF WS-AMAZON-OFFER-IDX = 0
004480             INSPECT OT-SELLER-NAME (OFR-IDX)
004490                 TALLYING WS-SORT-J FOR ALL 'amazon'
004500             IF WS-SORT-J > 0
004510                 MOVE WS-COMBINED-IDX (COMB-IDX) TO
004520                      WS-AMAZON-OFFER-IDX
004530             END-IF
004540             MOVE 0 TO WS-SORT-J
004550         END-IF
004560     END-IF.
004570 421-EXIT.
004580     EXIT.
004590 423-COMPUTE-OFFER-UNIT.
004600     MOVE 'N' TO WS-SELLER-UNIT-PRES.
004610     MOVE 0 TO WS-SELLER-UNIT-PRICE.
004620     IF OT-PRICE-PRES (OFR-IDX) = 'Y'
004630         IF OT-PACK-COUNT (OFR-IDX) >= 1
004640             COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
004650                 OT-PRICE (OFR-IDX) / OT-PACK-COUNT (OFR-IDX)
004660             MOVE 'Y' TO WS-SELLER-UNIT-PRES
004670         ELSE
004680             IF OT-PACK-COUNT (OFR-IDX) = 0
004690                 COMPUTE WS-SELLER-UNIT-PRICE ROUNDED =
004700                     OT-PRICE (OFR-IDX) / 1
004710                 MOVE 'Y' TO WS-SELLER-UNIT-PRES
004720             END-IF
004730         END-IF
004740     END-IF.
004750 423-EXIT.
004760     EXIT.
004770******************************************************************
004780 311-WRITE-PRODUCT-LINE.
004790     MOVE KDV-ASIN TO PD-ASIN.
004800     MOVE KDV-VARIANT-TITLE TO PD-TITLE.
004810     IF KDV-PRICE-IS-PRESENT
004820         MOVE KDV-PRICE TO PD-PRICE
004830     ELSE
004840         MOVE '-' TO PD-PRICE-R
004850     END-IF.
004860     IF VARIANT-UNIT-PRESENT
004870         MOVE WS-VARIANT-UNIT-PRICE TO PD-UNIT-PRICE
004880     ELSE
004890         MOVE '-' TO PD-UNIT-PRICE-R
004900     END-IF.
004910     IF KDV-IS-PRIME
004920         MOVE 'Yes' TO PD-PRIME
004930     ELSE
004940         MOVE 'No' TO PD-PRIME
004950     END-IF.
004960     WRITE DETAIL-OUT-REC FROM WS-PRODUCT-LINE.
004970 311-EXIT.
004980     EXIT.
004990******************************************************************
005000 320-WRITE-MAIN-SELLER-LINE.
005010     IF WS-MAIN-OFFER-IDX = 0
005020         GO TO 320-EXIT
005030     END-IF.
005040     SET OFR-IDX TO WS-MAIN-OFFER-IDX.
005050     MOVE OT-SELLER-NAME (OFR-IDX) TO MS-SELLER.
005060     MOVE OT-SHIPS-FROM (OFR-IDX) TO MS-SHIPS-FROM.
005070     IF OT-AUTHORIZED-FLAG (OFR-IDX) = 'Y'
005080         MOVE 'Yes' TO MS-AUTHORIZED
005090     ELSE
005100         MOVE 'No' TO MS-AUTHORIZED
005110     END-IF.
005120     IF OT-PRICE-PRES (OFR-IDX) = 'Y'
005130         MOVE OT-PRICE (OFR-IDX) TO MS-PRICE
005140     ELSE
005150         MOVE '-' TO MS-PRICE-R
005160     END-IF.
005170     PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT.
005180     IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
005190         MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO MS-UNIT-PRICE
005200     ELSE
005210         IF SELLER-UNIT-PRESENT
005220             MOVE WS-SELLER-UNIT-PRICE TO MS-UNIT-PRICE
005230         ELSE
005240             MOVE '-' TO MS-UNIT-PRICE-R
005250         END-IF
005260     END-IF.
005270     WRITE DETAIL-OUT-REC FROM WS-MAIN-SELLER-LINE.
005280 320-EXIT.
005290     EXIT.
005300******************************************************************
005310*    330 - ONE LINE PER MARKETPLACE OFFER, WITH DELTA AND FLAG   *
005320*    TEXT, ALSO FEEDS THE WORST-FLAG SEVERITY (R13) AND THE      *
005330*    SELLER-COUNT BAND (R11)                                     *
005340******************************************************************
005350 330-WRITE-MARKET-LINE.
005360     SET OFR-IDX TO WS-COMBINED-IDX (COMB-IDX).
005370     IF OT-SELLER-TYPE (OFR-IDX) NOT = 'S'
005380         GO TO 330-EXIT
005390     END-IF.
005400     IF OT-SELLER-NAME (OFR-IDX) = SPACES
005410         GO TO 330-EXIT
005420     END-IF.
005430     ADD 1 TO WS-MKT-SELLER-COUNT.
005440     MOVE OT-SELLER-NAME (OFR-IDX) TO ML-SELLER.
005450     MOVE OT-SHIPS-FROM (OFR-IDX) TO ML-SHIPS-FROM.
005460     IF OT-AUTHORIZED-FLAG (OFR-IDX) = 'Y'
005470         MOVE 'Yes' TO ML-AUTHORIZED
005480     ELSE
005490         MOVE 'No' TO ML-AUTHORIZED
005500     END-IF.
005510     IF OT-PRICE-PRES (OFR-IDX) = 'Y'
005520         MOVE OT-PRICE (OFR-IDX) TO ML-PRICE
005530     ELSE
005540         MOVE '-' TO ML-PRICE-R
005550     END-IF.
005560     MOVE 'N' TO WS-DELTA-SW.
005570     MOVE 0 TO WS-DELTA-ABS.
005580     IF OT-DECL-UNIT-PRICE (OFR-IDX) > 0
005590         MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO WS-SELLER-UNIT-PRICE
005600         MOVE 'Y' TO WS-SELLER-UNIT-PRES
005610         MOVE OT-DECL-UNIT-PRICE (OFR-IDX) TO ML-UNIT-PRICE
005620     ELSE
005630         PERFORM 423-COMPUTE-OFFER-UNIT THRU 423-EXIT
005640         IF SELLER-UNIT-PRESENT
005650             MOVE WS-SELLER-UNIT-PRICE TO ML-UNIT-PRICE
005660         ELSE
005670             MOVE '-' TO ML-UNIT-PRICE-R
005680         END-IF
005690     END-IF.
005700     IF BASELINE-DEFINED AND SELLER-UNIT-PRESENT
005710         COMPUTE WS-DELTA-ABS ROUNDED =
005720             WS-SELLER-UNIT-PRICE - WS-BASELINE-UNIT
005730         MOVE 'Y' TO WS-DELTA-SW
005740     END-IF.
005750     IF DELTA-DEFINED AND WS-DELTA-ABS NOT = 0
005760         MOVE WS-DELTA-ABS TO ML-DELTA-ABS
005770     ELSE
005780         MOVE '-' TO ML-DELTA-ABS-R
005790     END-IF.
005800     EVALUATE OT-PRICE-FLAG (OFR-IDX)
005810         WHEN 'G'
005820             MOVE 'Price Gouging' TO ML-FLAG-TEXT
005830             IF WS-WORST-SEVERITY < 4
005840                 MOVE 4 TO WS-WORST-SEVERITY
005850             END-IF
005860         WHEN 'H'
005870             MOVE 'High Price' TO ML-FLAG-TEXT
005880             IF WS-WORST-SEVERITY < 3
005890                 MOVE 3 TO WS-WORST-SEVERITY
005900             END-IF
005910         WHEN 'S'
005920             MOVE 'Slightly High' TO ML-FLAG-TEXT
005930             IF WS-WORST-SEVERITY < 2
005940                 MOVE 2 TO WS-WORST-SEVERITY
005950             END-IF
005960         WHEN 'F'
005970             MOVE 'Fair Price' TO ML-FLAG-TEXT
005980             IF WS-WORST-SEVERITY < 1
005990                 MOVE 1 TO WS-WORST-SEVERITY
006000             END-IF
006010         WHEN OTHER
006020             MOVE SPACES TO ML-FLAG-TEXT
006030     END-EVALUATE.
006040     IF OT-POS-RATING-PRES (OFR-IDX) = 'Y'
006050         MOVE OT-RATING-STARS (OFR-IDX) TO ML-STARS
006060         MOVE OT-RATING-COUNT (OFR-IDX) TO ML-RATING-COUNT
006070         MOVE OT-POS-RATING-PCT (OFR-IDX) TO ML-RATING-PCT
006080     ELSE
006090         MOVE 0 TO ML-STARS
006100         MOVE 0 TO ML-RATING-COUNT
006110         MOVE 0 TO ML-RATING-PCT
006120     END-IF.
006130     WRITE DETAIL-OUT-REC FROM WS-MARKET-LINE.
006140 330-EXIT.
006150     EXIT.
006160******************************************************************
006170*    340 - WORST-FLAG TEXT FROM THE SEVERITY SCORE (R13)          *
006180******************************************************************
006190 340-DERIVE-WORST-TEXT.
006200     EVALUATE WS-WORST-SEVERITY
006210         WHEN 4
006220             MOVE 'Price Gouging' TO WS-WORST-TEXT
006230         WHEN 3
006240             MOVE 'High Price' TO WS-WORST-TEXT
006250         WHEN 2
006260             MOVE 'Slightly High' TO WS-WORST-TEXT
006270         WHEN 1
006280             MOVE 'Fair Price' TO WS-WORST-TEXT
006290         WHEN OTHER
006300             MOVE '-' TO WS-WORST-TEXT
006310     END-EVALUATE.
006320 340-EXIT.
006330     EXIT.
006340******************************************************************
006350*    350 - SELLER-COUNT SEVERITY BAND (R11)                       *
006360******************************************************************
006370 350-DERIVE-SELLER-BAND.
006380     EVALUATE TRUE
006390         WHEN WS-MKT-SELLER-COUNT = 0
006400             MOVE 'LOW' TO WS-BAND-TEXT
006410         WHEN WS-MKT-SELLER-COUNT <= 3
006420             MOVE 'MEDIUM' TO WS-BAND-TEXT
006430         WHEN WS-MKT-SELLER-COUNT <= 10
006440             MOVE 'HIGH' TO WS-BAND-TEXT
006450         WHEN OTHER
006460             MOVE 'SEVERE' TO WS-BAND-TEXT
006470     END-EVALUATE.
006480 350-EXIT.
006490     EXIT.
006500******************************************************************
006510 360-WRITE-BADGE-LINE.
006520     MOVE WS-WORST-TEXT TO BD-WORST-TEXT.
006530     MOVE WS-BAND-TEXT TO BD-BAND-TEXT.
006540     WRITE DETAIL-OUT-REC FROM WS-BADGE-LINE.
006550 360-EXIT.
006560     EXIT.
006570******************************************************************
006580 900-CLOSE-FILES.
006590     CLOSE VARIANTS-IN, OFFERS-IN, DETAIL-OUT.
006600     DISPLAY 'KDDETRPT - NORMAL END OF JOB'.
006610 900-EXIT.
006620     EXIT.
006630 999-ABEND-EXIT.
006640     MOVE +16 TO RETURN-CODE.
006650     GOBACK.
